000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   -  CTRYMSTR                                  *
000400*    DESCRIPTIVE NAME  -  COUNTRY REFERENCE RECORD               *
000500*                                                                *
000600*    THE SYSTEMS GROUP  -  COURIER PROFIT POSTING SYSTEM         *
000700*                                                                *
000800*    ONE ENTRY PER COUNTRY IN WHICH A COURIER OPERATES.  LOADED  *
000900*    ENTIRELY INTO WORKING STORAGE AT THE START OF EACH RUN AND  *
001000*    SEARCHED BY COUNTRY ID -- SEE CTRY-TABLE IN THE CALLING     *
001100*    PROGRAM.  THIS FILE IS NEVER UPDATED BY THE POSTING RUN.    *
001200*                                                                *
001300******************************************************************
001400*    MAINTENANCE HISTORY                                        *
001500*    ---------------------------------------------------------- *
001600*    DATE     BY   REQUEST     DESCRIPTION                      *
001700*    -------- ---- ----------- -------------------------------- *
001800*    03/11/91 RVB  CR-0114     ORIGINAL COPY MEMBER              *
001900*    09/02/93 LKT  CR-0201     ADDED CTRY-DISTANCE-UNIT (KM/MI)  *
002000*    01/19/99 GDH  Y2K-0007    REVIEWED - NO 2-DIGIT YEAR FIELDS *
002100*                              IN THIS MEMBER, NO CHANGE MADE    *
002200*    07/06/01 PJM  CR-0339     ADDED CTRY-STATUS-BYTE            *
002300******************************************************************
002400 01  CTRY-MASTER-REC.
002500     05  CTRY-KEY.
002600         10  CTRY-COUNTRY-ID         PIC 9(4).
002700     05  CTRY-COUNTRY-NAME           PIC X(30).
002800     05  CTRY-CURRENCY-SYMBOL        PIC X(5).
002900*        TAX-RATE-PCT IS THE DEFAULT NATIONAL COURIER-EARNINGS
003000*        TAX RATE, E.G. 19.00 MEANS 19 PERCENT.
003100     05  CTRY-TAX-RATE-PCT           PIC S9(3)V99.
003200*        CR-0339 -- ALTERNATE VIEW USED BY THE OLD RATE-AUDIT
003300*        EXTRACT.  KEPT FOR COMPATIBILITY, DO NOT REMOVE.
003400     05  CTRY-TAX-RATE-PCT-N REDEFINES CTRY-TAX-RATE-PCT
003500                                     PIC S9(5).
003600     05  CTRY-DISTANCE-UNIT          PIC X(2).
003700         88  CTRY-UNIT-IS-KM             VALUE 'KM'.
003800         88  CTRY-UNIT-IS-MI             VALUE 'MI'.
003900     05  CTRY-STATUS-BYTE            PIC X(1)  VALUE 'A'.
004000         88  CTRY-ACTIVE                 VALUE 'A'.
004100         88  CTRY-INACTIVE               VALUE 'I'.
004200     05  FILLER                      PIC X(19).
