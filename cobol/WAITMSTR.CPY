000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   -  WAITMSTR                                  *
000400*    DESCRIPTIVE NAME  -  SUBSCRIPTION-PAGE WAITLIST RECORD      *
000500*                                                                *
000600*    THE SYSTEMS GROUP  -  COURIER PROFIT POSTING SYSTEM         *
000700*                                                                *
000800*    ONE RECORD PER WAITLIST SIGNUP.  THE FILE IS MAINTAINED IN  *
000900*    ASCENDING E-MAIL ORDER SO CRWLVAL CAN TEST FOR DUPLICATES   *
001000*    BY TABLE SEARCH RATHER THAN BY A KEYED READ.                *
001100*                                                                *
001200******************************************************************
001300*    MAINTENANCE HISTORY                                        *
001400*    ---------------------------------------------------------- *
001500*    DATE     BY   REQUEST     DESCRIPTION                      *
001600*    -------- ---- ----------- -------------------------------- *
001700*    02/14/97 LKT  CR-0248     ORIGINAL COPY MEMBER              *
001800*    01/19/99 GDH  Y2K-0007    REVIEWED - NO 2-DIGIT YEAR FIELDS *
001900*                              IN THIS MEMBER, NO CHANGE MADE    *
002000******************************************************************
002100 01  WAIT-MASTER-REC.
002200     05  WAIT-EMAIL                  PIC X(50).
002300     05  WAIT-SOURCE                 PIC X(20).
002400     05  FILLER                      PIC X(10).
