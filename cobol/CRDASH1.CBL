000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     CRDASH1.
000400 AUTHOR.         R. V. BEAUMONT.
000500 INSTALLATION.   THE SYSTEMS GROUP.
000600 DATE-WRITTEN.   04-15-91.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    COURIER PROFIT DASHBOARD REPORT RUN.
001200*                                                                *
001300*    READS THE ENRICHED SESSION MASTER (WRITTEN BY CRPOST1) AND  *
001400*    ROLLS IT UP OVER A SELECTED REPORT PERIOD -- TODAY, THE     *
001500*    CALENDAR WEEK (MONDAY THRU SUNDAY), THE CALENDAR MONTH, OR  *
001600*    THE ENTIRE FILE.  PRINTS ONE DETAIL LINE PER CALENDAR DATE  *
001700*    (CONTROL BREAK ON SESS-DATE) PLUS A GRAND-TOTAL BLOCK.      *
001800*                                                                *
001900*    THE PERIOD SELECTOR AND REFERENCE "TODAY" DATE ARRIVE ON A  *
002000*    ONE-CARD PARAMETER FILE PREPARED BY THE SCHEDULER.          *
002100*                                                                *
002200*    INPUT.   PARMIN    - PERIOD SELECTOR / REFERENCE DATE CARD  *
002300*    INPUT.   SESSOUT   - ENRICHED SESSION MASTER, DATE SEQUENCE *
002400*    OUTPUT.  DASHRPT   - DASHBOARD REPORT                       *
002500******************************************************************
002600*    MAINTENANCE HISTORY                                        *
002700*    ---------------------------------------------------------- *
002800*    DATE     BY   REQUEST     DESCRIPTION                      *
002900*    -------- ---- ----------- -------------------------------- *
003000*    04/15/91 RVB  CR-0115     ORIGINAL PROGRAM (ALL-TIME TOTALS *
003100*                              ONLY, NO PERIOD SELECTOR)         *
003200*    12/02/93 RVB  CR-0175     ADDED THE PER-DATE CONTROL BREAK  *
003300*                              AND DETAIL LINE                   *
003400*    07/11/95 LKT  CR-0221     ADDED THE PERIOD-SELECTOR CARD    *
003500*                              (TODAY / WEEK / MONTH / ALL)      *
003600*    01/19/99 GDH  Y2K-0007    REFERENCE DATE CARD CONFIRMED 4-  *
003700*                              DIGIT YEAR.  JULIAN CONVERSION IN *
003800*                              110-CALC-WEEK-WINDOW REVIEWED --  *
003900*                              GOOD PAST THE CENTURY ROLLOVER.   *
004000*    05/07/02 PJM  CR-0340     AVERAGE PROFIT-PER-HOUR ADDED TO  *
004100*                              THE GRAND-TOTAL BLOCK             *
004200*    03/14/11 SNC  CR-0503     CLARIFIED THAT GRAND-TOTAL COSTS  *
004300*                              EXCLUDE THE APPLICATION FEE, TO   *
004400*                              MATCH THE POSTING-RUN COST BASIS  *
004500*                              USED BEFORE APP-FEE WAS BROKEN    *
004600*                              OUT AS ITS OWN FIELD              *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.    IBM-390.
005100 OBJECT-COMPUTER.    IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS DIGITS   IS '0' THRU '9'
005500     UPSI-0 IS CRDASH1-TEST-SWITCH ON STATUS IS TEST-RUN
005600                                   OFF STATUS IS PRODUCTION-RUN.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PARM-FILE           ASSIGN TO PARMIN
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-PARMIN-STATUS.
006200     SELECT SESSION-MASTER-FILE ASSIGN TO SESSOUT
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WS-SESSOUT-STATUS.
006500     SELECT DASH-RPT-FILE       ASSIGN TO DASHRPT
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS WS-DASHRPT-STATUS.
006800******************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  PARM-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400 01  PARM-REC.
007500     05  PARM-PERIOD-SEL         PIC X(5).
007600     05  PARM-REFERENCE-DATE     PIC 9(8).
007700     05  FILLER                  PIC X(67).
007800 FD  SESSION-MASTER-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 COPY SESSMSTR.
008200 FD  DASH-RPT-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500 01  DASH-RPT-REC.
008510     05  DASH-RPT-LINE           PIC X(89).
008520     05  FILLER                  PIC X(01).
008600******************************************************************
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900 01  FILE-STATUS-CODES.
009000     05  WS-PARMIN-STATUS        PIC X(2)  VALUE SPACES.
009100     05  WS-SESSOUT-STATUS       PIC X(2)  VALUE SPACES.
009200     05  WS-DASHRPT-STATUS       PIC X(2)  VALUE SPACES.
009300*
009400 01  WS-EOF-SWITCHES.
009500     05  WS-SESS-EOF-SW          PIC X(1)  VALUE 'N'.
009600         88  SESS-EOF                VALUE 'Y'.
009700     05  WS-IN-WINDOW-SW         PIC X(1)  VALUE 'N'.
009800         88  IN-WINDOW               VALUE 'Y'.
009900     05  WS-BREAK-PENDING-SW     PIC X(1)  VALUE 'N'.
010000         88  BREAK-PENDING           VALUE 'Y'.
010100*
010200******************************************************************
010300*    PERIOD SELECTOR AND WORKING WINDOW BOUNDS                   *
010400******************************************************************
010500 01  WS-PERIOD-SEL               PIC X(5)  VALUE SPACES.
010600     88  PERIOD-IS-TODAY             VALUE 'TODAY'.
010700     88  PERIOD-IS-WEEK              VALUE 'WEEK '.
010800     88  PERIOD-IS-MONTH             VALUE 'MONTH'.
010900     88  PERIOD-IS-ALL               VALUE 'ALL  '.
011000 01  WS-REF-DATE                 PIC 9(8)  VALUE 0.
011100 01  WS-REF-DATE-BRK REDEFINES WS-REF-DATE.
011200     05  WS-REF-YYYY             PIC 9(4).
011300     05  WS-REF-MM               PIC 9(2).
011400     05  WS-REF-DD               PIC 9(2).
011500 01  WS-WINDOW-START             PIC 9(8)  VALUE 0.
011600 01  WS-WINDOW-START-BRK REDEFINES WS-WINDOW-START.
011700     05  WS-WSTART-YYYY          PIC 9(4).
011800     05  WS-WSTART-MM            PIC 9(2).
011900     05  WS-WSTART-DD            PIC 9(2).
012000 01  WS-WINDOW-END               PIC 9(8)  VALUE 99999999.
012100*
012200******************************************************************
012300*    JULIAN-DAY-NUMBER WORK AREA -- USED ONLY TO LOCATE THE      *
012400*    MONDAY AND SUNDAY OF THE REFERENCE DATE'S CALENDAR WEEK.    *
012500*    (RICHARDS' ALGORITHM -- SEE THE JDN CONVERSION IN datcnv1)  *
012600******************************************************************
012700 01  WS-JDN-WORK.
012800     05  WS-JDN-A                PIC S9(4)  COMP VALUE 0.
012900     05  WS-JDN-Y2               PIC S9(9)  COMP VALUE 0.
013000     05  WS-JDN-M2               PIC S9(4)  COMP VALUE 0.
013100     05  WS-JDN-T1               PIC S9(9)  COMP VALUE 0.
013200     05  WS-JDN-T2               PIC S9(9)  COMP VALUE 0.
013300     05  WS-JDN-T3               PIC S9(9)  COMP VALUE 0.
013400     05  WS-JDN-T4               PIC S9(9)  COMP VALUE 0.
013500     05  WS-JDN                  PIC S9(9)  COMP VALUE 0.
013600     05  WS-JDN-DOW              PIC S9(4)  COMP VALUE 0.
013700     05  WS-JDN-MONDAY           PIC S9(9)  COMP VALUE 0.
013800     05  WS-JDN-SUNDAY           PIC S9(9)  COMP VALUE 0.
013900 01  WS-JDN-INV-WORK.
014000     05  WS-INV-L                PIC S9(9)  COMP VALUE 0.
014100     05  WS-INV-N                PIC S9(9)  COMP VALUE 0.
014200     05  WS-INV-Y2               PIC S9(9)  COMP VALUE 0.
014300     05  WS-INV-M2               PIC S9(9)  COMP VALUE 0.
014400     05  WS-INV-L2               PIC S9(9)  COMP VALUE 0.
014500     05  WS-INV-T                PIC S9(9)  COMP VALUE 0.
014600     05  WS-OUT-YYYY             PIC 9(4)   VALUE 0.
014700     05  WS-OUT-MM               PIC 9(2)   VALUE 0.
014800     05  WS-OUT-DD               PIC 9(2)   VALUE 0.
014810 01  WS-JDN-INPUT-DATE           PIC 9(8)  VALUE 0.
014820 01  WS-JDN-IN-BRK REDEFINES WS-JDN-INPUT-DATE.
014830     05  WS-JDN-IN-YYYY          PIC 9(4).
014840     05  WS-JDN-IN-MM            PIC 9(2).
014850     05  WS-JDN-IN-DD            PIC 9(2).
014900*
015000******************************************************************
015100*    PER-DATE (CONTROL BREAK) ACCUMULATORS                       *
015200******************************************************************
015300 01  WS-DATE-ACCUM.
015400     05  WS-BREAK-DATE           PIC 9(8)      VALUE 0.
015500     05  WS-DATE-PROFIT          PIC S9(9)V99 COMP-3 VALUE 0.
015600     05  WS-DATE-EARNINGS        PIC S9(9)V99 COMP-3 VALUE 0.
015700*
015800******************************************************************
015900*    GRAND TOTALS                                                *
016000******************************************************************
016100 01  WS-GRAND-TOTALS.
016200     05  WS-GRAND-PROFIT         PIC S9(9)V99 COMP-3 VALUE 0.
016300     05  WS-GRAND-EARNINGS       PIC S9(9)V99 COMP-3 VALUE 0.
016400     05  WS-GRAND-COSTS          PIC S9(9)V99 COMP-3 VALUE 0.
016500     05  WS-GRAND-HOURS          PIC S9(7)V99 COMP-3 VALUE 0.
016600     05  WS-GRAND-DISTANCE       PIC S9(7)V99 COMP-3 VALUE 0.
016700     05  WS-GRAND-SESSIONS       PIC S9(7)     COMP-3 VALUE 0.
016800     05  WS-AVG-PROFIT-PER-HOUR  PIC S9(9)V99         VALUE 0.
016900*
017000 01  MISC-FIELDS.
017100     05  PARA-NAME               PIC X(40) VALUE SPACES.
017200*
017300******************************************************************
017400*    DASHBOARD REPORT LINES                                      *
017500******************************************************************
017600 01  RPT-HEADER1.
017700     05  FILLER                  PIC X(30)
017800             VALUE 'COURIER PROFIT DASHBOARD'.
017900     05  FILLER                  PIC X(10) VALUE 'PERIOD - '.
018000     05  RPT-PERIOD-OUT          PIC X(5).
018100     05  FILLER                  PIC X(45) VALUE SPACES.
018200 01  RPT-HEADER2.
018300     05  FILLER                  PIC X(24)
018400             VALUE 'REFERENCE DATE (CCYYMMDD):'.
018500     05  RPT-REFDATE-OUT         PIC 9(8).
018600     05  FILLER                  PIC X(58) VALUE SPACES.
018700 01  RPT-COLHDG.
018800     05  FILLER                  PIC X(12) VALUE 'DATE'.
018900     05  FILLER                  PIC X(18) VALUE 'NET PROFIT'.
019000     05  FILLER                  PIC X(18) VALUE 'EARNINGS'.
019100     05  FILLER                  PIC X(18) VALUE 'COSTS'.
019200     05  FILLER                  PIC X(24) VALUE SPACES.
019300 01  RPT-DETAIL-LINE.
019400     05  RPT-DATE-OUT            PIC 9(8).
019500     05  FILLER                  PIC X(4)  VALUE SPACES.
019600     05  RPT-PROFIT-OUT          PIC ZZ,ZZZ,ZZ9.99-.
019700     05  FILLER                  PIC X(3)  VALUE SPACES.
019800     05  RPT-EARN-OUT            PIC ZZ,ZZZ,ZZ9.99-.
019900     05  FILLER                  PIC X(3)  VALUE SPACES.
020000     05  RPT-COST-OUT            PIC ZZ,ZZZ,ZZ9.99-.
020100     05  FILLER                  PIC X(30) VALUE SPACES.
020200 01  RPT-TOTAL-LABEL-LINE.
020300     05  FILLER                  PIC X(20)
020400             VALUE 'GRAND TOTALS'.
020500     05  FILLER                  PIC X(70) VALUE SPACES.
020600 01  RPT-TOTAL-LINE.
020700     05  RPT-TOTAL-LABEL         PIC X(30) VALUE SPACES.
020800     05  RPT-TOTAL-VALUE         PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
020900     05  FILLER                  PIC X(42) VALUE SPACES.
021000 01  RPT-TOTAL-COUNT-LINE.
021100     05  RPT-TOTAL-LABEL2        PIC X(30) VALUE SPACES.
021200     05  RPT-TOTAL-COUNT         PIC ZZZ,ZZ9.
021300     05  FILLER                  PIC X(53) VALUE SPACES.
021400*
021500 LINKAGE SECTION.
021600******************************************************************
021700 PROCEDURE DIVISION.
021800******************************************************************
021900 000-MAIN-RTN.
022000     PERFORM 800-OPEN-FILES          THRU 800-EXIT.
022100     PERFORM 100-RESOLVE-PERIOD-WINDOW THRU 100-EXIT.
022200     PERFORM 200-PROCESS-SESSION-RECS  THRU 200-EXIT
022300             UNTIL SESS-EOF.
022400     IF BREAK-PENDING
022500         PERFORM 210-PRINT-DATE-BREAK THRU 210-EXIT
022600     END-IF.
022700     PERFORM 900-PRINT-GRAND-TOTALS   THRU 900-EXIT.
022800     PERFORM 850-CLOSE-FILES          THRU 850-EXIT.
022900     GOBACK.
023000*
023100 100-RESOLVE-PERIOD-WINDOW.
023200     MOVE '100-RESOLVE-PERIOD-WINDOW' TO PARA-NAME.
023300     READ PARM-FILE
023400         AT END
023500             MOVE 'ALL  ' TO WS-PERIOD-SEL
023600             MOVE 0      TO WS-REF-DATE
023700         NOT AT END
023800             MOVE PARM-PERIOD-SEL     TO WS-PERIOD-SEL
023900             MOVE PARM-REFERENCE-DATE TO WS-REF-DATE
024000     END-READ.
024100     EVALUATE TRUE
024200         WHEN PERIOD-IS-TODAY
024300             MOVE WS-REF-DATE TO WS-WINDOW-START
024400             MOVE WS-REF-DATE TO WS-WINDOW-END
024500         WHEN PERIOD-IS-WEEK
024600             PERFORM 110-CALC-WEEK-WINDOW THRU 110-EXIT
024700         WHEN PERIOD-IS-MONTH
024800             MOVE WS-REF-YYYY TO WS-WSTART-YYYY
024900             MOVE WS-REF-MM   TO WS-WSTART-MM
025000             MOVE 1           TO WS-WSTART-DD
025100         WHEN OTHER
025200             MOVE 'ALL  ' TO WS-PERIOD-SEL
025300             MOVE 0           TO WS-WINDOW-START
025400             MOVE 99999999    TO WS-WINDOW-END
025500     END-EVALUATE.
025600     MOVE WS-PERIOD-SEL   TO RPT-PERIOD-OUT.
025700     MOVE WS-REF-DATE     TO RPT-REFDATE-OUT.
025800     WRITE DASH-RPT-REC FROM RPT-HEADER1.
025900     WRITE DASH-RPT-REC FROM RPT-HEADER2.
026000     WRITE DASH-RPT-REC FROM RPT-COLHDG.
026100 100-EXIT.
026200     EXIT.
026300*
026400 110-CALC-WEEK-WINDOW.
026500     MOVE WS-REF-DATE TO WS-JDN-INPUT-DATE.
026600     PERFORM 810-DATE-TO-JDN  THRU 810-EXIT.
026800*    CR-0221 -- JDN MOD 7 GIVES THE WEEKDAY INDEX DIRECTLY, WITH
026900*    MONDAY = 0 THROUGH SUNDAY = 6 (VERIFIED AGAINST 01/03/2000,
027000*    A KNOWN MONDAY, DURING UNIT TEST OF THIS ROUTINE).
027100     DIVIDE WS-JDN BY 7 GIVING WS-INV-T REMAINDER WS-JDN-DOW.
027200     COMPUTE WS-JDN-MONDAY = WS-JDN - WS-JDN-DOW.
027300     COMPUTE WS-JDN-SUNDAY = WS-JDN-MONDAY + 6.
027400     MOVE WS-JDN-MONDAY TO WS-JDN.
027500     PERFORM 820-JDN-TO-DATE  THRU 820-EXIT.
027600     MOVE WS-OUT-YYYY TO WS-WSTART-YYYY.
027700     MOVE WS-OUT-MM   TO WS-WSTART-MM.
027800     MOVE WS-OUT-DD   TO WS-WSTART-DD.
027900     MOVE WS-JDN-SUNDAY TO WS-JDN.
028000     PERFORM 820-JDN-TO-DATE  THRU 820-EXIT.
028100     COMPUTE WS-WINDOW-END =
028200             (WS-OUT-YYYY * 10000) + (WS-OUT-MM * 100) + WS-OUT-DD.
028300 110-EXIT.
028400     EXIT.
028500*
028600 200-PROCESS-SESSION-RECS.
028700     MOVE '200-PROCESS-SESSION-RECS' TO PARA-NAME.
028800     READ SESSION-MASTER-FILE
028900         AT END
029000             MOVE 'Y' TO WS-SESS-EOF-SW
029100         NOT AT END
029200             PERFORM 205-TEST-IN-WINDOW THRU 205-EXIT
029300             IF IN-WINDOW
029400                 IF BREAK-PENDING AND
029500                    SESS-DATE NOT = WS-BREAK-DATE
029600                     PERFORM 210-PRINT-DATE-BREAK THRU 210-EXIT
029700                 END-IF
029800                 PERFORM 220-ACCUM-DETAIL THRU 220-EXIT
029900             END-IF
030000     END-READ.
030100 200-EXIT.
030200     EXIT.
030300*
030400 205-TEST-IN-WINDOW.
030500     MOVE 'N' TO WS-IN-WINDOW-SW.
030600     IF PERIOD-IS-MONTH
030700         IF SESS-DATE-YYYY = WS-REF-YYYY AND
030800            SESS-DATE-MM   = WS-REF-MM
030900             MOVE 'Y' TO WS-IN-WINDOW-SW
031000         END-IF
031100     ELSE
031200         IF SESS-DATE >= WS-WINDOW-START AND
031300            SESS-DATE <= WS-WINDOW-END
031400             MOVE 'Y' TO WS-IN-WINDOW-SW
031500         END-IF
031600     END-IF.
031700 205-EXIT.
031800     EXIT.
031900*
032000 210-PRINT-DATE-BREAK.
032200     MOVE WS-BREAK-DATE       TO RPT-DATE-OUT.
032300     MOVE WS-DATE-PROFIT      TO RPT-PROFIT-OUT.
032400     MOVE WS-DATE-EARNINGS    TO RPT-EARN-OUT.
032500     COMPUTE RPT-COST-OUT = WS-DATE-EARNINGS - WS-DATE-PROFIT.
032600     WRITE DASH-RPT-REC FROM RPT-DETAIL-LINE.
032700     MOVE 0 TO WS-DATE-PROFIT.
032800     MOVE 0 TO WS-DATE-EARNINGS.
032900     MOVE 'N' TO WS-BREAK-PENDING-SW.
033000 210-EXIT.
033100     EXIT.
033200*
033300 220-ACCUM-DETAIL.
033400     ADD SESS-NET-PROFIT     TO WS-DATE-PROFIT.
033500     ADD SESS-TOTAL-EARNINGS TO WS-DATE-EARNINGS.
033600     ADD SESS-NET-PROFIT     TO WS-GRAND-PROFIT.
033700     ADD SESS-TOTAL-EARNINGS TO WS-GRAND-EARNINGS.
033800     ADD SESS-FUEL-COST      TO WS-GRAND-COSTS.
033900     ADD SESS-VEHICLE-RENT   TO WS-GRAND-COSTS.
034000     ADD SESS-DEPRECIATION   TO WS-GRAND-COSTS.
034100     ADD SESS-OTHER-EXP      TO WS-GRAND-COSTS.
034200     ADD SESS-PLATFORM-FEES  TO WS-GRAND-COSTS.
034300     ADD SESS-DURATION-HRS   TO WS-GRAND-HOURS.
034400     ADD SESS-DISTANCE-KM    TO WS-GRAND-DISTANCE.
034500     ADD 1                   TO WS-GRAND-SESSIONS.
034600     MOVE SESS-DATE          TO WS-BREAK-DATE.
034700     MOVE 'Y'                TO WS-BREAK-PENDING-SW.
034800 220-EXIT.
034900     EXIT.
035000*
035100 800-OPEN-FILES.
035200     MOVE '800-OPEN-FILES' TO PARA-NAME.
035300     OPEN INPUT  PARM-FILE
035400                 SESSION-MASTER-FILE.
035500     OPEN OUTPUT DASH-RPT-FILE.
035600     IF WS-SESSOUT-STATUS NOT = '00'
035700         DISPLAY 'CRDASH1 - ERROR OPENING SESSOUT, STATUS = '
035800                 WS-SESSOUT-STATUS
035900         MOVE 'Y' TO WS-SESS-EOF-SW
036000     END-IF.
036100 800-EXIT.
036200     EXIT.
036300*
036400 850-CLOSE-FILES.
036500     MOVE '850-CLOSE-FILES' TO PARA-NAME.
036600     CLOSE PARM-FILE
036700           SESSION-MASTER-FILE
036800           DASH-RPT-FILE.
036900 850-EXIT.
037000     EXIT.
037100*
037200 900-PRINT-GRAND-TOTALS.
037300     MOVE '900-PRINT-GRAND-TOTALS' TO PARA-NAME.
037400     IF WS-GRAND-HOURS > 0
037500         COMPUTE WS-AVG-PROFIT-PER-HOUR ROUNDED =
037600                 WS-GRAND-PROFIT / WS-GRAND-HOURS
037700     ELSE
037800         MOVE ZERO TO WS-AVG-PROFIT-PER-HOUR
037900     END-IF.
038000     WRITE DASH-RPT-REC FROM RPT-TOTAL-LABEL-LINE.
038100     MOVE 'NET PROFIT'          TO RPT-TOTAL-LABEL.
038200     MOVE WS-GRAND-PROFIT       TO RPT-TOTAL-VALUE.
038300     WRITE DASH-RPT-REC FROM RPT-TOTAL-LINE.
038400     MOVE 'TOTAL EARNINGS'      TO RPT-TOTAL-LABEL.
038500     MOVE WS-GRAND-EARNINGS     TO RPT-TOTAL-VALUE.
038600     WRITE DASH-RPT-REC FROM RPT-TOTAL-LINE.
038700     MOVE 'TOTAL COSTS'         TO RPT-TOTAL-LABEL.
038800     MOVE WS-GRAND-COSTS        TO RPT-TOTAL-VALUE.
038900     WRITE DASH-RPT-REC FROM RPT-TOTAL-LINE.
039000     MOVE 'TOTAL HOURS'         TO RPT-TOTAL-LABEL.
039100     MOVE WS-GRAND-HOURS        TO RPT-TOTAL-VALUE.
039200     WRITE DASH-RPT-REC FROM RPT-TOTAL-LINE.
039300     MOVE 'TOTAL DISTANCE'      TO RPT-TOTAL-LABEL.
039400     MOVE WS-GRAND-DISTANCE     TO RPT-TOTAL-VALUE.
039500     WRITE DASH-RPT-REC FROM RPT-TOTAL-LINE.
039600     MOVE 'AVG PROFIT PER HOUR' TO RPT-TOTAL-LABEL.
039700     MOVE WS-AVG-PROFIT-PER-HOUR TO RPT-TOTAL-VALUE.
039800     WRITE DASH-RPT-REC FROM RPT-TOTAL-LINE.
039900     MOVE 'SESSION COUNT'       TO RPT-TOTAL-LABEL2.
040000     MOVE WS-GRAND-SESSIONS     TO RPT-TOTAL-COUNT.
040100     WRITE DASH-RPT-REC FROM RPT-TOTAL-COUNT-LINE.
040200 900-EXIT.
040300     EXIT.
040400*
040500******************************************************************
040600*    JULIAN-DAY-NUMBER CONVERSION PARAGRAPHS (RICHARDS' METHOD)  *
040700******************************************************************
041400 810-DATE-TO-JDN.
041500     COMPUTE WS-JDN-A  = (14 - WS-JDN-IN-MM) / 12.
041600     COMPUTE WS-JDN-Y2 = WS-JDN-IN-YYYY + 4800 - WS-JDN-A.
041700     COMPUTE WS-JDN-M2 = WS-JDN-IN-MM + (12 * WS-JDN-A) - 3.
041800     COMPUTE WS-JDN-T1 = ((153 * WS-JDN-M2) + 2) / 5.
041900     COMPUTE WS-JDN-T2 = WS-JDN-Y2 / 4.
042000     COMPUTE WS-JDN-T3 = WS-JDN-Y2 / 100.
042100     COMPUTE WS-JDN-T4 = WS-JDN-Y2 / 400.
042200     COMPUTE WS-JDN = WS-JDN-IN-DD + WS-JDN-T1
042300             + (365 * WS-JDN-Y2) + WS-JDN-T2
042400             - WS-JDN-T3 + WS-JDN-T4 - 32045.
042500 810-EXIT.
042600     EXIT.
042700*
042800 820-JDN-TO-DATE.
042900     COMPUTE WS-INV-L = WS-JDN + 68569.
043000     COMPUTE WS-INV-N = (4 * WS-INV-L) / 146097.
043100     COMPUTE WS-INV-T = ((146097 * WS-INV-N) + 3) / 4.
043200     COMPUTE WS-INV-L = WS-INV-L - WS-INV-T.
043300     COMPUTE WS-INV-T = (4000 * (WS-INV-L + 1)) / 1461001.
043400     MOVE WS-INV-T TO WS-INV-Y2.
043500     COMPUTE WS-INV-T = (1461 * WS-INV-Y2) / 4.
043600     COMPUTE WS-INV-L = WS-INV-L - WS-INV-T + 31.
043700     COMPUTE WS-INV-M2 = (80 * WS-INV-L) / 2447.
043800     COMPUTE WS-INV-T = (2447 * WS-INV-M2) / 80.
043900     COMPUTE WS-OUT-DD = WS-INV-L - WS-INV-T.
044000     COMPUTE WS-INV-L2 = WS-INV-M2 / 11.
044100     COMPUTE WS-OUT-MM = WS-INV-M2 + 2 - (12 * WS-INV-L2).
044200     COMPUTE WS-OUT-YYYY =
044300             (100 * (WS-INV-N - 49)) + WS-INV-Y2 + WS-INV-L2.
044400 820-EXIT.
044500     EXIT.
