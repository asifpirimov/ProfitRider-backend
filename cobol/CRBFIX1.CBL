000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     CRBFIX1.
000400 AUTHOR.         L. K. TRUAX.
000500 INSTALLATION.   THE SYSTEMS GROUP.
000600 DATE-WRITTEN.   05-19-93.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    SUBSCRIPTION-SWEEP MAINTENANCE RUN.
001200*                                                                *
001300*    SCANS THE ENTIRE COURIER PROFILE MASTER LOOKING FOR PROFILES*
001400*    THAT ARE STILL FLAGGED "PRO" (PROF-IS-PRO = 'Y') EVEN THOUGH*
001500*    THEIR SUBSCRIPTION STATUS HAS LAPSED (ANYTHING OTHER THAN   *
001600*    ACTIVE).  THIS HAPPENS WHEN THE BILLING-INTEGRATION FEED    *
001700*    UPDATES PROF-SUB-STATUS BUT THE PRO FLAG ITSELF DOES NOT    *
001800*    GET RESET UNTIL THIS SWEEP RUNS.  ANY SUCH PROFILE HAS ITS  *
001900*    PRO FLAG FORCED BACK TO 'N'.  A NEW COPY OF THE MASTER IS   *
002000*    WRITTEN; THE SCHEDULER RENAMES IT OVER THE OLD ONE AFTER A  *
002100*    CLEAN RUN, THE SAME AS THE POSTING-RUN CONVENTION.          *
002200*                                                                *
002300*    INPUT.   PROFILE   - COURIER PROFILE MASTER (OLD)           *
002400*    OUTPUT.  PROFNEW   - COURIER PROFILE MASTER (NEW)           *
002500*    OUTPUT.  BFIXRPT   - BETA-FIX SWEEP LOG                     *
002600******************************************************************
002700*    MAINTENANCE HISTORY                                        *
002800*    ---------------------------------------------------------- *
002900*    DATE     BY   REQUEST     DESCRIPTION                      *
003000*    -------- ---- ----------- -------------------------------- *
003100*    05/19/93 LKT  CR-0202     ORIGINAL PROGRAM                  *
003200*    01/19/99 GDH  Y2K-0007    WS-TODAY-DATE IS 6-DIGIT (ACCEPT  *
003300*                              FROM DATE) -- USED ON THE HEADING *
003400*                              LINE ONLY, NOT FOR ANY DECISION.  *
003500*                              LEFT AS-IS.                       *
003600*    05/07/02 PJM  CR-0341     REWROTE THE FIX TEST TO COMPARE   *
003700*                              AGAINST PROF-SUB-STATUS INSTEAD   *
003800*                              OF THE OLD SUBSCRIPTION-EXPIRED   *
003900*                              DATE FIELD (RETIRED BY CR-0339)   *
004000*    08/22/06 DWK  CR-0418     ADDED FIXED-USER COUNT TO THE     *
004100*                              SWEEP LOG                         *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.    IBM-390.
004600 OBJECT-COMPUTER.    IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS DIGITS   IS '0' THRU '9'
005000     UPSI-0 IS CRBFIX1-TEST-SWITCH ON STATUS IS TEST-RUN
005100                                   OFF STATUS IS PRODUCTION-RUN.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PROFILE-FILE     ASSIGN TO PROFILE
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS WS-PROFILE-STATUS.
005700     SELECT PROFILE-NEW-FILE ASSIGN TO PROFNEW
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS WS-PROFNEW-STATUS.
006000     SELECT BFIX-RPT-FILE    ASSIGN TO BFIXRPT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WS-BFIXRPT-STATUS.
006300******************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  PROFILE-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900 COPY PROFMSTR.
007000 FD  PROFILE-NEW-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300 COPY PROFMSTR REPLACING PROF-MASTER-REC BY PROF-NEW-REC.
007400 FD  BFIX-RPT-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 01  BFIX-RPT-REC.
007710     05  BFIX-RPT-LINE           PIC X(79).
007720     05  FILLER                  PIC X(01).
007800******************************************************************
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100 01  FILE-STATUS-CODES.
008200     05  WS-PROFILE-STATUS       PIC X(2)  VALUE SPACES.
008300     05  WS-PROFNEW-STATUS       PIC X(2)  VALUE SPACES.
008400     05  WS-BFIXRPT-STATUS       PIC X(2)  VALUE SPACES.
008410 01  WS-PROFILE-STATUS-N REDEFINES WS-PROFILE-STATUS PIC 99.
008500*
008600 01  WS-EOF-SWITCHES.
008700     05  WS-PROF-EOF-SW          PIC X(1)  VALUE 'N'.
008800         88  PROF-EOF                VALUE 'Y'.
008900     05  WS-FIX-NEEDED-SW        PIC X(1)  VALUE 'N'.
009000         88  FIX-NEEDED              VALUE 'Y'.
009100*
009200 01  WS-TODAY-DATE               PIC 9(6)  VALUE 0.
009300 01  WS-TODAY-BRK REDEFINES WS-TODAY-DATE.
009400     05  WS-TODAY-YY             PIC 9(2).
009500     05  WS-TODAY-MM             PIC 9(2).
009600     05  WS-TODAY-DD             PIC 9(2).
009700*
009800 01  WS-CREDIT-EDIT-AREA         PIC S9(5)     VALUE 0.
009900 01  WS-CREDIT-EDIT-BRK REDEFINES WS-CREDIT-EDIT-AREA
010000                                 PIC 9(5).
010100*
010200 01  WS-SWEEP-TOTALS.
010300     05  WS-PROFILES-SEEN        PIC S9(7)  COMP-3 VALUE 0.
010400     05  WS-PROFILES-FIXED       PIC S9(7)  COMP-3 VALUE 0.
010500*
010600 01  MISC-FIELDS.
010700     05  PARA-NAME               PIC X(40) VALUE SPACES.
010800*
010900******************************************************************
011000*    BETA-FIX SWEEP LOG LINES                                    *
011100******************************************************************
011200 01  RPT-HEADER1.
011300     05  FILLER                  PIC X(30)
011400             VALUE 'BETA-FIX SUBSCRIPTION SWEEP'.
011500     05  FILLER                  PIC X(10) VALUE 'RUN DATE -'.
011600     05  RPT-RUNDATE-OUT         PIC 9(6).
011700     05  FILLER                  PIC X(34) VALUE SPACES.
011800 01  RPT-DETAIL-LINE.
011900     05  FILLER                  PIC X(6)  VALUE 'USER  '.
012000     05  RPT-EMAIL-OUT           PIC X(50).
012100     05  FILLER                  PIC X(2)  VALUE SPACES.
012200     05  RPT-PRO-OUT             PIC X(1).
012300     05  FILLER                  PIC X(2)  VALUE SPACES.
012400     05  RPT-CREDITS-OUT         PIC ZZZZ9.
012500     05  FILLER                  PIC X(2)  VALUE SPACES.
012600     05  RPT-STATUS-OUT          PIC X(10).
012700     05  FILLER                  PIC X(2)  VALUE SPACES.
012800 01  RPT-WARNING-LINE.
012900     05  FILLER                  PIC X(10) VALUE '  ** FIX -'.
013000     05  RPT-WARN-EMAIL          PIC X(50).
013100     05  FILLER                  PIC X(11)
013200             VALUE ' RESET TO N'.
013300     05  FILLER                  PIC X(9)  VALUE SPACES.
013400 01  RPT-TOTAL-LINE.
013500     05  FILLER                  PIC X(20) VALUE 'PROFILES SEEN  -'.
013600     05  RPT-SEEN-OUT            PIC ZZZ,ZZ9.
013700     05  FILLER                  PIC X(53) VALUE SPACES.
013800 01  RPT-FIXED-LINE.
013900     05  FILLER                  PIC X(8)  VALUE 'FIXED  '.
014000     05  RPT-FIXED-OUT           PIC ZZZ,ZZ9.
014100     05  FILLER                  PIC X(10) VALUE ' USERS'.
014200     05  FILLER                  PIC X(55) VALUE SPACES.
014300*
014400 LINKAGE SECTION.
014500******************************************************************
014600 PROCEDURE DIVISION.
014700******************************************************************
014800 000-MAIN-RTN.
014900     PERFORM 800-OPEN-FILES  THRU 800-EXIT.
015000     ACCEPT WS-TODAY-DATE FROM DATE.
015100     MOVE WS-TODAY-DATE TO RPT-RUNDATE-OUT.
015200     WRITE BFIX-RPT-REC FROM RPT-HEADER1.
015300     PERFORM 100-PROCESS-PROFILE THRU 100-EXIT
015400             UNTIL PROF-EOF.
015500     PERFORM 900-PRINT-SWEEP-TOTALS THRU 900-EXIT.
015600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
015700     GOBACK.
015800*
015900 100-PROCESS-PROFILE.
016000     MOVE '100-PROCESS-PROFILE' TO PARA-NAME.
016100     READ PROFILE-FILE
016200         AT END
016300             MOVE 'Y' TO WS-PROF-EOF-SW
016400         NOT AT END
016500             ADD 1 TO WS-PROFILES-SEEN
016600             MOVE PROF-CREDITS TO WS-CREDIT-EDIT-AREA
016700             MOVE PROF-USER-EMAIL TO RPT-EMAIL-OUT
016800             MOVE PROF-IS-PRO     TO RPT-PRO-OUT
016900             MOVE WS-CREDIT-EDIT-BRK TO RPT-CREDITS-OUT
017000             MOVE PROF-SUB-STATUS TO RPT-STATUS-OUT
017100             WRITE BFIX-RPT-REC FROM RPT-DETAIL-LINE
017200             MOVE 'N' TO WS-FIX-NEEDED-SW
017300             IF PROF-PRO-YES AND NOT PROF-SUB-ACTIVE
017400                 MOVE 'Y' TO WS-FIX-NEEDED-SW
017500             END-IF
017600             IF FIX-NEEDED
017700                 MOVE 'N' TO PROF-IS-PRO
017800                 MOVE PROF-USER-EMAIL TO RPT-WARN-EMAIL
017900                 WRITE BFIX-RPT-REC FROM RPT-WARNING-LINE
018000                 ADD 1 TO WS-PROFILES-FIXED
018100             END-IF
018200             MOVE PROF-MASTER-REC TO PROF-NEW-REC
018300             WRITE PROF-NEW-REC
018400     END-READ.
018500 100-EXIT.
018600     EXIT.
018700*
018800 800-OPEN-FILES.
018900     MOVE '800-OPEN-FILES' TO PARA-NAME.
019000     OPEN INPUT  PROFILE-FILE.
019100     OPEN OUTPUT PROFILE-NEW-FILE
019200                 BFIX-RPT-FILE.
019300     IF WS-PROFILE-STATUS-N NOT = ZERO
019400         DISPLAY 'CRBFIX1 - ERROR OPENING PROFILE, STATUS = '
019500                 WS-PROFILE-STATUS-N
019600         MOVE 'Y' TO WS-PROF-EOF-SW
019700     END-IF.
019800 800-EXIT.
019900     EXIT.
020000*
020100 850-CLOSE-FILES.
020200     MOVE '850-CLOSE-FILES' TO PARA-NAME.
020300     CLOSE PROFILE-FILE
020400           PROFILE-NEW-FILE
020500           BFIX-RPT-FILE.
020600 850-EXIT.
020700     EXIT.
020800*
020900 900-PRINT-SWEEP-TOTALS.
021000     MOVE '900-PRINT-SWEEP-TOTALS' TO PARA-NAME.
021100     MOVE WS-PROFILES-SEEN  TO RPT-SEEN-OUT.
021200     WRITE BFIX-RPT-REC FROM RPT-TOTAL-LINE.
021300     MOVE WS-PROFILES-FIXED TO RPT-FIXED-OUT.
021400     WRITE BFIX-RPT-REC FROM RPT-FIXED-LINE.
021500 900-EXIT.
021600     EXIT.
