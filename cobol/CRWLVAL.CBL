000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     CRWLVAL.
000400 AUTHOR.         G. D. HOLLIS.
000500 INSTALLATION.   THE SYSTEMS GROUP.
000600 DATE-WRITTEN.   03-02-97.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    SUBSCRIPTION-PAGE WAITLIST SIGNUP VALIDATION RUN.
001200*                                                                *
001300*    EDITS A BATCH OF WAITLIST SIGNUP CANDIDATES CAPTURED BY THE *
001400*    MARKETING SITE.  EACH E-MAIL ADDRESS IS FOLDED TO LOWER     *
001500*    CASE AND TRIMMED, CHECKED FOR A PLAUSIBLE LOCAL-PART / '@' /*
001600*    DOMAIN SHAPE, AND CHECKED AGAINST THE EXISTING WAITLIST FOR *
001700*    A DUPLICATE.  CLEAN, NEW CANDIDATES ARE APPENDED TO THE     *
001800*    WAITLIST FILE; EVERYTHING ELSE IS WRITTEN TO A REJECT LOG   *
001900*    WITH A REASON CODE.                                        *
002000*                                                                *
002100*    THE WAITLIST FILE IS MAINTAINED IN ASCENDING E-MAIL ORDER   *
002200*    SO THE DUPLICATE CHECK CAN BE DONE BY TABLE SEARCH.  AS     *
002300*    WITH THE OTHER MASTER FILES IN THIS SYSTEM, THE OLD COPY IS *
002400*    READ ENTIRELY INTO WORKING STORAGE FIRST, AND A COMPLETE    *
002500*    NEW COPY (OLD ENTRIES PLUS NEWLY ACCEPTED ONES) IS WRITTEN  *
002600*    AT THE END OF THE RUN.                                     *
002700*                                                                *
002800*    INPUT.   WLCANDS   - WAITLIST SIGNUP CANDIDATES             *
002900*    I-O.     WAITLIST  - SUBSCRIPTION-PAGE WAITLIST MASTER      *
003000*    OUTPUT.  WLREJECT  - REJECTED CANDIDATES, WITH REASON       *
003100******************************************************************
003200*    MAINTENANCE HISTORY                                        *
003300*    ---------------------------------------------------------- *
003400*    DATE     BY   REQUEST     DESCRIPTION                      *
003500*    -------- ---- ----------- -------------------------------- *
003600*    03/02/97 GDH  CR-0249     ORIGINAL PROGRAM                  *
003700*    01/19/99 GDH  Y2K-0007    NO DATE FIELDS OF SIGNIFICANCE IN *
003800*                              THIS RUN, NO CHANGE MADE          *
003900*    06/03/03 PJM  CR-0355     ADDED THE EXACTLY-ONE-'@' AND     *
004000*                              DOMAIN-DOT EDITS -- PREVIOUSLY    *
004100*                              ONLY BLANK/NON-BLANK WAS TESTED   *
004200*    08/22/06 DWK  CR-0419     DEFAULT SOURCE TO SUBSCRIPTION_   *
004300*                              PAGE WHEN THE CANDIDATE CARD      *
004400*                              CARRIES A BLANK SOURCE            *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.    IBM-390.
004900 OBJECT-COMPUTER.    IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS DIGITS   IS '0' THRU '9'
005300     UPSI-0 IS CRWLVAL-TEST-SWITCH ON STATUS IS TEST-RUN
005400                                   OFF STATUS IS PRODUCTION-RUN.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CANDIDATE-FILE  ASSIGN TO WLCANDS
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS WS-WLCANDS-STATUS.
006000     SELECT WAITLIST-FILE   ASSIGN TO WAITLIST
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WS-WAITLIST-STATUS.
006300     SELECT WAITREJ-FILE    ASSIGN TO WLREJECT
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS WS-WLREJECT-STATUS.
006600******************************************************************
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  CANDIDATE-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200 01  CAND-REC.
007300     05  CAND-EMAIL              PIC X(50).
007400     05  CAND-SOURCE             PIC X(20).
007500     05  FILLER                  PIC X(10).
007600 FD  WAITLIST-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 COPY WAITMSTR.
008000 FD  WAITREJ-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 01  WAITREJ-REC.
008400     05  WLREJ-EMAIL             PIC X(50).
008500     05  WLREJ-REASON            PIC X(20).
008600     05  FILLER                  PIC X(10).
008700******************************************************************
008800 WORKING-STORAGE SECTION.
008900******************************************************************
009000 01  FILE-STATUS-CODES.
009100     05  WS-WLCANDS-STATUS       PIC X(2)  VALUE SPACES.
009200     05  WS-WAITLIST-STATUS      PIC X(2)  VALUE SPACES.
009300     05  WS-WLREJECT-STATUS      PIC X(2)  VALUE SPACES.
009310 01  WS-WLCANDS-STATUS-N REDEFINES WS-WLCANDS-STATUS PIC 99.
009400*
009500 01  WS-EOF-SWITCHES.
009600     05  WS-CAND-EOF-SW          PIC X(1)  VALUE 'N'.
009700         88  CAND-EOF                VALUE 'Y'.
009800     05  WS-WAIT-EOF-SW          PIC X(1)  VALUE 'N'.
009900         88  WAIT-EOF                VALUE 'Y'.
010000     05  WS-VALID-FORMAT-SW      PIC X(1)  VALUE 'N'.
010100         88  VALID-FORMAT            VALUE 'Y'.
010200     05  WS-DUP-FOUND-SW         PIC X(1)  VALUE 'N'.
010300         88  DUP-FOUND               VALUE 'Y'.
010400*
010500******************************************************************
010600*    EXISTING WAITLIST -- LOADED, SEARCHED, THEN REWRITTEN       *
010700*    WHOLE (OLD ENTRIES + NEWLY ACCEPTED ONES) AT END OF RUN     *
010800******************************************************************
010900 01  WAIT-TABLE-CTL.
011000     05  WAIT-TBL-COUNT          PIC S9(4) COMP VALUE 0.
011100     05  WAIT-TABLE OCCURS 0 TO 20000 TIMES
011200                    DEPENDING ON WAIT-TBL-COUNT
011300                    ASCENDING KEY IS WAIT-T-EMAIL
011400                    INDEXED BY WAIT-IDX.
011500         10  WAIT-T-EMAIL        PIC X(50).
011600         10  WAIT-T-SOURCE       PIC X(20).
011700*
011800******************************************************************
011900*    E-MAIL NORMALIZE / EDIT WORK AREA                           *
012000******************************************************************
012100 01  WS-EMAIL-RAW                PIC X(50)  VALUE SPACES.
012200 01  WS-EMAIL-CHARS REDEFINES WS-EMAIL-RAW.
012300     05  WS-EMAIL-CHAR OCCURS 50 TIMES
012400                       INDEXED BY WS-CHAR-IDX  PIC X(1).
012500 01  WS-EMAIL-NORM               PIC X(50)  VALUE SPACES.
012600 01  WS-LOCAL-PART               PIC X(50)  VALUE SPACES.
012700 01  WS-DOMAIN-PART              PIC X(50)  VALUE SPACES.
012800 01  WS-DOMAIN-CHARS REDEFINES WS-DOMAIN-PART.
012900     05  WS-DOMAIN-CHAR OCCURS 50 TIMES
013000                        INDEXED BY WS-DOM-IDX  PIC X(1).
013100 01  WS-DOM-BEFORE-DOT           PIC X(50)  VALUE SPACES.
013200 01  WS-DOM-AFTER-DOT            PIC X(50)  VALUE SPACES.
013300 01  WS-UPPER-ALPHABET           PIC X(26)
013400         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013500 01  WS-LOWER-ALPHABET           PIC X(26)
013600         VALUE 'abcdefghijklmnopqrstuvwxyz'.
013700 01  WS-FIRST-NONBLANK           PIC S9(4)  COMP VALUE 0.
013800 01  WS-LAST-NONBLANK            PIC S9(4)  COMP VALUE 0.
013900 01  WS-NORM-LEN                 PIC S9(4)  COMP VALUE 0.
014000 01  WS-AT-COUNT                 PIC S9(4)  COMP VALUE 0.
014100 01  WS-DOT-COUNT                PIC S9(4)  COMP VALUE 0.
014200*
014300 01  WS-CAND-SOURCE-WORK         PIC X(20)  VALUE SPACES.
014400*
014500 01  WS-VAL-TOTALS.
014600     05  WS-CANDS-READ           PIC S9(7)  COMP-3 VALUE 0.
014700     05  WS-CANDS-ACCEPTED       PIC S9(7)  COMP-3 VALUE 0.
014800     05  WS-CANDS-REJ-FORMAT     PIC S9(7)  COMP-3 VALUE 0.
014900     05  WS-CANDS-REJ-DUP        PIC S9(7)  COMP-3 VALUE 0.
015000*
015100 01  MISC-FIELDS.
015200     05  PARA-NAME               PIC X(40) VALUE SPACES.
015300*
015400 LINKAGE SECTION.
015500******************************************************************
015600 PROCEDURE DIVISION.
015700******************************************************************
015800 000-MAIN-RTN.
015900     PERFORM 800-OPEN-FILES         THRU 800-EXIT.
016000     PERFORM 100-LOAD-WAITLIST-TABLE THRU 100-EXIT.
016100     PERFORM 200-VALIDATE-CANDIDATE  THRU 200-EXIT
016200             UNTIL CAND-EOF.
016300     PERFORM 300-REWRITE-WAITLIST   THRU 300-EXIT.
016400     PERFORM 900-PRINT-VAL-TOTALS   THRU 900-EXIT.
016500     PERFORM 850-CLOSE-FILES        THRU 850-EXIT.
016600     GOBACK.
016700*
016800 100-LOAD-WAITLIST-TABLE.
016900     MOVE '100-LOAD-WAITLIST-TABLE' TO PARA-NAME.
017000     PERFORM 105-READ-WAIT-REC THRU 105-EXIT
017100             UNTIL WAIT-EOF.
017200 100-EXIT.
017300     EXIT.
017400*
017500 105-READ-WAIT-REC.
017600     READ WAITLIST-FILE
017700         AT END
017800             MOVE 'Y' TO WS-WAIT-EOF-SW
017900         NOT AT END
018000             ADD 1 TO WAIT-TBL-COUNT
018100             SET WAIT-IDX TO WAIT-TBL-COUNT
018200             MOVE WAIT-EMAIL  TO WAIT-T-EMAIL (WAIT-IDX)
018300             MOVE WAIT-SOURCE TO WAIT-T-SOURCE (WAIT-IDX)
018400     END-READ.
018500 105-EXIT.
018600     EXIT.
018700*
018800 200-VALIDATE-CANDIDATE.
018900     MOVE '200-VALIDATE-CANDIDATE' TO PARA-NAME.
019000     READ CANDIDATE-FILE
019100         AT END
019200             MOVE 'Y' TO WS-CAND-EOF-SW
019300         NOT AT END
019400             ADD 1 TO WS-CANDS-READ
019500             PERFORM 210-NORMALIZE-EMAIL THRU 210-EXIT
019600             PERFORM 220-EDIT-FORMAT     THRU 220-EXIT
019700             IF VALID-FORMAT
019800                 PERFORM 230-CHECK-DUPLICATE THRU 230-EXIT
019900                 IF DUP-FOUND
020000                     MOVE WS-EMAIL-NORM  TO WLREJ-EMAIL
020100                     MOVE 'DUPLICATE'    TO WLREJ-REASON
020200                     WRITE WAITREJ-REC
020300                     ADD 1 TO WS-CANDS-REJ-DUP
020400                 ELSE
020500                     PERFORM 240-APPEND-WAITLIST THRU 240-EXIT
020600                     ADD 1 TO WS-CANDS-ACCEPTED
020700                 END-IF
020800             ELSE
020900                 MOVE WS-EMAIL-NORM     TO WLREJ-EMAIL
021000                 MOVE 'INVALID-FORMAT'  TO WLREJ-REASON
021100                 WRITE WAITREJ-REC
021200                 ADD 1 TO WS-CANDS-REJ-FORMAT
021300             END-IF
021400     END-READ.
021500 200-EXIT.
021600     EXIT.
021700*
021800 210-NORMALIZE-EMAIL.
021900     MOVE CAND-EMAIL TO WS-EMAIL-RAW.
022000     INSPECT WS-EMAIL-RAW CONVERTING WS-UPPER-ALPHABET
022100                                   TO WS-LOWER-ALPHABET.
022200     MOVE 0 TO WS-FIRST-NONBLANK.
022300     MOVE 0 TO WS-LAST-NONBLANK.
022310     PERFORM 211-FIND-FIRST-CHAR THRU 211-EXIT
022320             VARYING WS-CHAR-IDX FROM 1 BY 1
022330             UNTIL WS-CHAR-IDX > 50.
022340     PERFORM 212-FIND-LAST-CHAR THRU 212-EXIT
022350             VARYING WS-CHAR-IDX FROM 50 BY -1
022360             UNTIL WS-CHAR-IDX < 1.
023800     MOVE SPACES TO WS-EMAIL-NORM.
023900     IF WS-FIRST-NONBLANK > 0
024000         COMPUTE WS-NORM-LEN =
024100                 WS-LAST-NONBLANK - WS-FIRST-NONBLANK + 1
024200         MOVE WS-EMAIL-RAW (WS-FIRST-NONBLANK : WS-NORM-LEN)
024300              TO WS-EMAIL-NORM (1 : WS-NORM-LEN)
024400     END-IF.
024500     MOVE CAND-SOURCE TO WS-CAND-SOURCE-WORK.
024600     IF WS-CAND-SOURCE-WORK = SPACES
024700         MOVE 'SUBSCRIPTION_PAGE' TO WS-CAND-SOURCE-WORK
024800     END-IF.
024900 210-EXIT.
025000     EXIT.
025010*
025020 211-FIND-FIRST-CHAR.
025030     IF WS-EMAIL-CHAR (WS-CHAR-IDX) NOT = SPACE AND
025040        WS-FIRST-NONBLANK = 0
025050         SET WS-FIRST-NONBLANK TO WS-CHAR-IDX
025060     END-IF.
025070 211-EXIT.
025080     EXIT.
025090*
025100 212-FIND-LAST-CHAR.
025110     IF WS-EMAIL-CHAR (WS-CHAR-IDX) NOT = SPACE AND
025120        WS-LAST-NONBLANK = 0
025130         SET WS-LAST-NONBLANK TO WS-CHAR-IDX
025140     END-IF.
025150 212-EXIT.
025160     EXIT.
025170*
025200 220-EDIT-FORMAT.
025300     MOVE 'N' TO WS-VALID-FORMAT-SW.
025400     MOVE SPACES TO WS-LOCAL-PART WS-DOMAIN-PART.
025500     MOVE 0 TO WS-AT-COUNT.
025600     INSPECT WS-EMAIL-NORM TALLYING WS-AT-COUNT FOR ALL '@'.
025700     IF WS-EMAIL-NORM NOT = SPACES AND WS-AT-COUNT = 1
025800         UNSTRING WS-EMAIL-NORM DELIMITED BY '@'
025900                 INTO WS-LOCAL-PART WS-DOMAIN-PART
026000         IF WS-LOCAL-PART NOT = SPACES AND
026100            WS-DOMAIN-PART NOT = SPACES AND
026200            WS-DOMAIN-CHAR (1) NOT = SPACE
026300             MOVE 0 TO WS-DOT-COUNT
026400             INSPECT WS-DOMAIN-PART TALLYING WS-DOT-COUNT
026500                     FOR ALL '.'
026600             IF WS-DOT-COUNT > 0
026700                 MOVE SPACES TO WS-DOM-BEFORE-DOT WS-DOM-AFTER-DOT
026800                 UNSTRING WS-DOMAIN-PART DELIMITED BY '.'
026900                         INTO WS-DOM-BEFORE-DOT WS-DOM-AFTER-DOT
027000                 IF WS-DOM-BEFORE-DOT NOT = SPACES AND
027100                    WS-DOM-AFTER-DOT (1 : 1) NOT = SPACE
027200                     MOVE 'Y' TO WS-VALID-FORMAT-SW
027300                 END-IF
027400             END-IF
027500         END-IF
027600     END-IF.
027700 220-EXIT.
027800     EXIT.
027900*
028000 230-CHECK-DUPLICATE.
028100     MOVE 'N' TO WS-DUP-FOUND-SW.
028200     IF WAIT-TBL-COUNT > 0
028300         SEARCH ALL WAIT-TABLE
028400             AT END
028500                 MOVE 'N' TO WS-DUP-FOUND-SW
028600             WHEN WAIT-T-EMAIL (WAIT-IDX) = WS-EMAIL-NORM
028700                 MOVE 'Y' TO WS-DUP-FOUND-SW
028800         END-SEARCH
028900     END-IF.
029000 230-EXIT.
029100     EXIT.
029200*
029300 240-APPEND-WAITLIST.
029400     ADD 1 TO WAIT-TBL-COUNT.
029500     SET WAIT-IDX TO WAIT-TBL-COUNT.
029600     MOVE WS-EMAIL-NORM       TO WAIT-T-EMAIL (WAIT-IDX).
029700     MOVE WS-CAND-SOURCE-WORK TO WAIT-T-SOURCE (WAIT-IDX).
029800 240-EXIT.
029900     EXIT.
030000*
030100 300-REWRITE-WAITLIST.
030200     MOVE '300-REWRITE-WAITLIST' TO PARA-NAME.
030300     CLOSE WAITLIST-FILE.
030400     OPEN OUTPUT WAITLIST-FILE.
030410     PERFORM 305-REWRITE-ONE-WAIT THRU 305-EXIT
030420             VARYING WAIT-IDX FROM 1 BY 1
030430             UNTIL WAIT-IDX > WAIT-TBL-COUNT.
031100 300-EXIT.
031110     EXIT.
031120*
031130 305-REWRITE-ONE-WAIT.
031140     MOVE WAIT-T-EMAIL (WAIT-IDX)  TO WAIT-EMAIL.
031150     MOVE WAIT-T-SOURCE (WAIT-IDX) TO WAIT-SOURCE.
031160     PERFORM 310-WRITE-WAIT-REC THRU 310-EXIT.
031170 305-EXIT.
031180     EXIT.
031190*
031400 310-WRITE-WAIT-REC.
031500     WRITE WAIT-MASTER-REC.
031600 310-EXIT.
031700     EXIT.
031800*
031900 800-OPEN-FILES.
032000     MOVE '800-OPEN-FILES' TO PARA-NAME.
032100     OPEN INPUT  CANDIDATE-FILE
032200                 WAITLIST-FILE.
032300     OPEN OUTPUT WAITREJ-FILE.
032400     IF WS-WLCANDS-STATUS-N NOT = ZERO
032500         DISPLAY 'CRWLVAL - ERROR OPENING WLCANDS, STATUS = '
032600                 WS-WLCANDS-STATUS-N
032700         MOVE 'Y' TO WS-CAND-EOF-SW
032800     END-IF.
032900 800-EXIT.
033000     EXIT.
033100*
033200 850-CLOSE-FILES.
033300     MOVE '850-CLOSE-FILES' TO PARA-NAME.
033400     CLOSE CANDIDATE-FILE
033500           WAITLIST-FILE
033600           WAITREJ-FILE.
033700 850-EXIT.
033800     EXIT.
033900*
034000 900-PRINT-VAL-TOTALS.
034100     MOVE '900-PRINT-VAL-TOTALS' TO PARA-NAME.
034200     DISPLAY 'CRWLVAL - CANDIDATES READ    = ' WS-CANDS-READ.
034300     DISPLAY 'CRWLVAL - CANDIDATES ACCEPTED = ' WS-CANDS-ACCEPTED.
034400     DISPLAY 'CRWLVAL - REJECTED (FORMAT)   = ' WS-CANDS-REJ-FORMAT.
034500     DISPLAY 'CRWLVAL - REJECTED (DUPLICATE)= ' WS-CANDS-REJ-DUP.
034600 900-EXIT.
034700     EXIT.
