000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   -  PLATMSTR                                  *
000400*    DESCRIPTIVE NAME  -  DELIVERY PLATFORM REFERENCE RECORD     *
000500*                                                                *
000600*    THE SYSTEMS GROUP  -  COURIER PROFIT POSTING SYSTEM         *
000700*                                                                *
001900*    ONE ENTRY PER DELIVERY PLATFORM (THE APPS A COURIER WORKS   *
001901*    THROUGH).  LOADED ENTIRELY INTO WORKING STORAGE AT THE      *
001902*    START OF EACH RUN.  THE BASE-FEE-PCT FIELD IS INFORMATIONAL *
001903*    ONLY -- IT IS NOT USED IN ANY POSTING-RUN COMPUTATION.      *
002200*                                                                *
002300******************************************************************
002400*    MAINTENANCE HISTORY                                        *
002500*    ---------------------------------------------------------- *
002600*    DATE     BY   REQUEST     DESCRIPTION                      *
002700*    -------- ---- ----------- -------------------------------- *
002800*    03/11/91 RVB  CR-0114     ORIGINAL COPY MEMBER              *
002900*    01/19/99 GDH  Y2K-0007    REVIEWED - NO 2-DIGIT YEAR FIELDS *
003000*                              IN THIS MEMBER, NO CHANGE MADE    *
003100******************************************************************
003200 01  PLAT-MASTER-REC.
003300     05  PLAT-KEY.
003400         10  PLAT-PLATFORM-ID        PIC 9(4).
003500     05  PLAT-PLATFORM-NAME          PIC X(30).
003600*        BASE-FEE-PCT IS PUBLISHED BY THE PLATFORM ITSELF AND IS
003700*        CARRIED HERE FOR REFERENCE REPORTING ONLY.
003800     05  PLAT-BASE-FEE-PCT           PIC S9(3)V99.
003900     05  PLAT-COUNTRY-ID             PIC 9(4).
004000     05  FILLER                      PIC X(21).
