000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   -  SESSMSTR                                  *
000400*    DESCRIPTIVE NAME  -  COURIER WORK-SESSION RECORD            *
000500*                                                                *
000600*    THE SYSTEMS GROUP  -  COURIER PROFIT POSTING SYSTEM         *
000700*                                                                *
000800*    ONE RECORD PER COURIER SHIFT ON A DELIVERY PLATFORM.  THE   *
000900*    FIRST GROUP OF FIELDS (THRU SESS-PLATFORM-FEES) ARRIVES     *
001000*    FROM THE UPSTREAM EXTRACT.  THE ENRICHMENT GROUP (SESS-     *
001100*    DURATION-HRS THROUGH SESS-PROFIT-PER-ORDER) IS COMPUTED BY  *
001200*    CRPOST1 AND IS BLANK/ZERO ON THE INPUT SIDE.  THE ENRICHED  *
001300*    RECORD IS WHAT CRDASH1 READS BACK IN FOR THE DASHBOARD.     *
001400*                                                                *
001500*    RECORDS ARE SEQUENCED USER ID, THEN DATE, THEN START TIME.  *
001600*                                                                *
001700******************************************************************
001800*    MAINTENANCE HISTORY                                        *
001900*    ---------------------------------------------------------- *
002000*    DATE     BY   REQUEST     DESCRIPTION                      *
002100*    -------- ---- ----------- -------------------------------- *
002200*    04/02/91 RVB  CR-0114     ORIGINAL COPY MEMBER              *
002300*    11/14/92 RVB  CR-0166     ADDED SESS-VEHICLE-RENT           *
002400*    06/30/94 LKT  CR-0210     ADDED SESS-DEPRECIATION,          *
002500*                              SESS-OTHER-EXP, SESS-PLATFORM-FEES*
002600*    01/19/99 GDH  Y2K-0007    SESS-DATE CONFIRMED 4-DIGIT YEAR  *
002700*                              (SESS-DATE-YY REDEFINE), NO CHANGE*
002800*    05/07/02 PJM  CR-0339     ADDED THE ENRICHMENT GROUP (RENT  *
002900*                              THROUGH PROFIT-PER-ORDER) SO THE  *
003000*                              DASHBOARD RUN COULD READ POSTED   *
003100*                              SESSIONS BACK WITHOUT RECOMPUTING *
003200*    10/03/09 DWK  CR-0480     ADDED SESS-START-TIME/END-TIME    *
003300*                              HH/MM REDEFINES FOR THE OVERNIGHT *
003400*                              SHIFT-CROSSOVER FIX               *
003500******************************************************************
003600 01  SESS-MASTER-REC.
003700     05  SESS-KEY.
003800         10  SESS-USER-ID            PIC 9(6).
003900         10  SESS-DATE               PIC 9(8).
004000         10  SESS-START-TIME         PIC 9(4).
004100     05  SESS-DATE-BRK REDEFINES SESS-KEY.
004200         10  FILLER                  PIC 9(6).
004300         10  SESS-DATE-YYYY          PIC 9(4).
004400         10  SESS-DATE-MM            PIC 9(2).
004500         10  SESS-DATE-DD            PIC 9(2).
004600         10  FILLER                  PIC 9(4).
004700     05  SESS-PLATFORM-ID            PIC 9(4).
004800     05  SESS-END-TIME               PIC 9(4).
004900     05  SESS-END-TIME-BRK REDEFINES SESS-END-TIME.
005000*        CR-0480 -- THIS REDEFINE IS OVER SESS-END-TIME, NOT
005100*        SESS-START-TIME, SO THAT THE BREAKOUT REFLECTS THE
005200*        TIME ACTUALLY USED IN THE MIDNIGHT-CROSSOVER TEST.
005300         10  SESS-END-TIME-HH        PIC 9(2).
005400         10  SESS-END-TIME-MM        PIC 9(2).
005500     05  SESS-TOTAL-ORDERS           PIC 9(4).
005600     05  SESS-DISTANCE-KM            PIC S9(8)V99.
005700     05  SESS-GROSS-EARNINGS         PIC S9(8)V99.
005800     05  SESS-TIPS                   PIC S9(8)V99.
005900     05  SESS-FUEL-COST              PIC S9(8)V99.
006000     05  SESS-DEPRECIATION           PIC S9(8)V99.
006100     05  SESS-OTHER-EXP              PIC S9(8)V99.
006200     05  SESS-PLATFORM-FEES          PIC S9(8)V99.
006300*        ------------------------------------------------------
006400*        ENRICHMENT GROUP -- WRITTEN BY CRPOST1, READ BY CRDASH1
006500*        ------------------------------------------------------
006600     05  SESS-DURATION-HRS           PIC S9(3)V99.
006700     05  SESS-VEHICLE-RENT           PIC S9(8)V99.
006800     05  SESS-APP-FEE                PIC S9(8)V99.
006900     05  SESS-TOTAL-EARNINGS         PIC S9(8)V99.
007000     05  SESS-TAX-ESTIMATE           PIC S9(8)V99.
007100     05  SESS-NET-PROFIT             PIC S9(8)V99.
007200     05  SESS-PROFIT-PER-HOUR        PIC S9(8)V99.
007300     05  SESS-PROFIT-PER-KM          PIC S9(8)V99.
007400     05  SESS-PROFIT-PER-ORDER       PIC S9(8)V99.
007500     05  FILLER                      PIC X(24).
