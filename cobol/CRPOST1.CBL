000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     CRPOST1.
000400 AUTHOR.         R. V. BEAUMONT.
000500 INSTALLATION.   THE SYSTEMS GROUP.
000600 DATE-WRITTEN.   04-02-91.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    COURIER PROFIT POSTING RUN.
001200*                                                                *
001300*    FOR EACH COURIER WORK-SESSION ON THE DAILY SESSION EXTRACT, *
001400*    THIS PROGRAM LOOKS UP THE COURIER'S PROFILE, ENFORCES THE   *
001500*    SESSION-CREDIT QUOTA FOR NON-SUBSCRIBED COURIERS, COMPUTES  *
001600*    SHIFT DURATION, THE AUTOMATED DAILY VEHICLE RENT, THE       *
001700*    APPLICATION FEE, ESTIMATED TAX AND NET PROFIT, AND THE      *
001800*    PER-HOUR / PER-KM / PER-ORDER PROFITABILITY KPIS.  ACCEPTED *
001900*    SESSIONS ARE WRITTEN TO THE ENRICHED SESSION MASTER;        *
002000*    CREDIT-EXHAUSTED SESSIONS ARE WRITTEN TO THE REJECTS FILE.  *
002100*    THE COURIER PROFILE FILE IS REWRITTEN AT END OF RUN WITH    *
002200*    THE UPDATED CREDIT BALANCES.                                *
002300*                                                                *
002400*    INPUT.   CTRYIN    - COUNTRY REFERENCE (LOADED TO TABLE)    *
002500*    INPUT.   PLATIN    - PLATFORM REFERENCE (LOADED TO TABLE)   *
002600*    I-O.     PROFILE   - COURIER PROFILE MASTER                 *
002700*    INPUT.   SESSIN    - COURIER SESSION EXTRACT, SEQUENCED     *
002800*                         USER ID / DATE / START TIME            *
002900*    OUTPUT.  SESSOUT   - ENRICHED SESSION MASTER                *
003000*    OUTPUT.  SESSREJ   - REJECTED SESSIONS (CREDITS EXHAUSTED)  *
003100*    OUTPUT.  POSTRPT   - POSTING CONTROL SUMMARY                *
003200******************************************************************
003300*    MAINTENANCE HISTORY                                        *
003400*    ---------------------------------------------------------- *
003500*    DATE     BY   REQUEST     DESCRIPTION                      *
003600*    -------- ---- ----------- -------------------------------- *
003700*    04/02/91 RVB  CR-0114     ORIGINAL PROGRAM                  *
003800*    11/14/92 RVB  CR-0166     ADDED AUTOMATED VEHICLE RENT      *
003900*                              (FIRST SESSION OF DAY ONLY)       *
004000*    06/30/94 LKT  CR-0210     ADDED DEPRECIATION, OTHER EXP AND *
004100*                              PLATFORM FEES TO TOTAL COST CALC  *
004200*    09/18/96 LKT  CR-0255     FUEL-COST OVERRIDE FOR BICYCLE    *
004300*                              AND SCOOTER TRANSPORT TYPES       *
004400*    01/19/99 GDH  Y2K-0007    CONFIRMED SESS-DATE / PROF FILES  *
004500*                              CARRY 4-DIGIT YEARS.  LEAP-YEAR   *
004600*                              TEST IN 250-CALC-RENT REVIEWED    *
004700*                              AND LEFT UNCHANGED.               *
004800*    05/07/02 PJM  CR-0339     REPLACED THE OLD SUBSCRIPTION-    *
004900*                              MONTHS FLAG WITH PROF-IS-PRO AND  *
005000*                              THE 10-CREDIT SESSION GATE        *
005100*    08/22/06 DWK  CR-0417     ADDED THE "REJECTED (NO PROFILE)" *
005200*                              COUNT TO THE CONTROL SUMMARY      *
005300*    03/14/11 SNC  CR-0502     MOVED COUNTRY/PLATFORM LOOKUP TO  *
005400*                              SEARCH ALL OVER SORTED TABLES,    *
005500*                              REPLACING THE OLD LINEAR SCAN     *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.    IBM-390.
006000 OBJECT-COMPUTER.    IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS DIGITS   IS '0' THRU '9'
006400     UPSI-0 IS CRPOST1-TEST-SWITCH ON STATUS IS TEST-RUN
006500                                   OFF STATUS IS PRODUCTION-RUN.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT COUNTRY-FILE   ASSIGN TO CTRYIN
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS WS-CTRYIN-STATUS.
007100     SELECT PLATFORM-FILE  ASSIGN TO PLATIN
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS WS-PLATIN-STATUS.
007400     SELECT PROFILE-FILE   ASSIGN TO PROFILE
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS WS-PROFILE-STATUS.
007700     SELECT SESSION-IN-FILE     ASSIGN TO SESSIN
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS WS-SESSIN-STATUS.
008000     SELECT SESSION-MASTER-FILE ASSIGN TO SESSOUT
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS WS-SESSOUT-STATUS.
008300     SELECT REJECTS-FILE   ASSIGN TO SESSREJ
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS WS-SESSREJ-STATUS.
008600     SELECT POST-RPT-FILE  ASSIGN TO POSTRPT
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS WS-POSTRPT-STATUS.
008900******************************************************************
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  COUNTRY-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD.
009500 COPY CTRYMSTR REPLACING CTRY-MASTER-REC BY CTRY-IN-REC.
009600 FD  PLATFORM-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900 COPY PLATMSTR REPLACING PLAT-MASTER-REC BY PLAT-IN-REC.
010000 FD  PROFILE-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300 COPY PROFMSTR.
010400 FD  SESSION-IN-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD.
010700 COPY SESSMSTR REPLACING SESS-MASTER-REC BY SESS-IN-REC.
010800 FD  SESSION-MASTER-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD.
011100 COPY SESSMSTR REPLACING SESS-MASTER-REC BY SESS-OUT-REC.
011200 FD  REJECTS-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD.
011500 01  REJECT-REC.
011600     05  REJ-USER-ID             PIC 9(6).
011700     05  REJ-DATE                PIC 9(8).
011800     05  REJ-START-TIME          PIC 9(4).
011900     05  REJ-REASON              PIC X(20).
012000     05  FILLER                  PIC X(30).
012100 FD  POST-RPT-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD.
012400 01  POST-RPT-REC.
012410     05  POST-RPT-LINE           PIC X(79).
012420     05  FILLER                  PIC X(01).
012500******************************************************************
012600 WORKING-STORAGE SECTION.
012700******************************************************************
012800 01  FILE-STATUS-CODES.
012900     05  WS-CTRYIN-STATUS        PIC X(2)  VALUE SPACES.
013000     05  WS-PLATIN-STATUS        PIC X(2)  VALUE SPACES.
013100     05  WS-PROFILE-STATUS       PIC X(2)  VALUE SPACES.
013200     05  WS-SESSIN-STATUS        PIC X(2)  VALUE SPACES.
013300     05  WS-SESSOUT-STATUS       PIC X(2)  VALUE SPACES.
013400     05  WS-SESSREJ-STATUS       PIC X(2)  VALUE SPACES.
013500     05  WS-POSTRPT-STATUS       PIC X(2)  VALUE SPACES.
013600*
013700 01  WS-EOF-SWITCHES.
013800     05  WS-CTRY-EOF-SW          PIC X(1)  VALUE 'N'.
013900         88  CTRY-EOF                VALUE 'Y'.
014000     05  WS-PLAT-EOF-SW          PIC X(1)  VALUE 'N'.
014100         88  PLAT-EOF                VALUE 'Y'.
014200     05  WS-PROF-EOF-SW          PIC X(1)  VALUE 'N'.
014300         88  PROF-EOF                VALUE 'Y'.
014400     05  WS-SESS-EOF-SW          PIC X(1)  VALUE 'N'.
014500         88  SESS-EOF                VALUE 'Y'.
014600     05  WS-PROFILE-FOUND-SW     PIC X(1)  VALUE 'N'.
014700         88  PROFILE-FOUND           VALUE 'Y'.
014800     05  WS-CTRY-FOUND-SW        PIC X(1)  VALUE 'N'.
014900         88  CTRY-FOUND              VALUE 'Y'.
015000     05  WS-CREDIT-OK-SW         PIC X(1)  VALUE 'N'.
015100         88  CREDIT-OK               VALUE 'Y'.
015200     05  WS-FIRST-SESSION-SW     PIC X(1)  VALUE 'N'.
015300         88  FIRST-SESSION-OF-DAY    VALUE 'Y'.
015400*
015500******************************************************************
015600*    REFERENCE TABLES -- LOADED ONCE, SEARCHED BY KEY            *
015700******************************************************************
015800 01  CTRY-TABLE-CTL.
015900     05  CTRY-TBL-COUNT          PIC S9(4) COMP VALUE 0.
016000     05  CTRY-TABLE OCCURS 0 TO 500 TIMES
016100                    DEPENDING ON CTRY-TBL-COUNT
016200                    ASCENDING KEY IS CTRY-T-ID
016300                    INDEXED BY CTRY-IDX.
016400         10  CTRY-T-ID           PIC 9(4).
016500         10  CTRY-T-TAX-PCT      PIC S9(3)V99.
016600         10  CTRY-T-UNIT         PIC X(2).
016700*
016800 01  PLAT-TABLE-CTL.
016900     05  PLAT-TBL-COUNT          PIC S9(4) COMP VALUE 0.
017000     05  PLAT-TABLE OCCURS 0 TO 500 TIMES
017100                    DEPENDING ON PLAT-TBL-COUNT
017200                    ASCENDING KEY IS PLAT-T-ID
017300                    INDEXED BY PLAT-IDX.
017400         10  PLAT-T-ID           PIC 9(4).
017500         10  PLAT-T-COUNTRY-ID   PIC 9(4).
017600*
017700 01  PROF-TABLE-CTL.
017800     05  PROF-TBL-COUNT          PIC S9(4) COMP VALUE 0.
017900     05  PROF-TABLE OCCURS 0 TO 8000 TIMES
018000                    DEPENDING ON PROF-TBL-COUNT
018100                    ASCENDING KEY IS PROF-T-ID
018200                    INDEXED BY PROF-IDX.
018300         10  PROF-T-ID           PIC 9(6).
018400         10  PROF-T-COUNTRY-ID   PIC 9(4).
018500         10  PROF-T-TRANSPORT    PIC X(10).
018600         10  PROF-T-COURIER-TYPE PIC X(12).
018700         10  PROF-T-FEE-PCT      PIC S9(3)V99.
018800         10  PROF-T-CREDITS      PIC S9(5).
018900         10  PROF-T-RENT-FREQ    PIC X(7).
019000         10  PROF-T-RENT-AMOUNT  PIC S9(8)V99.
019100         10  PROF-T-IS-PRO       PIC X(1).
019200*
019300******************************************************************
019400*    RUNNING KEY FOR THE "FIRST SESSION OF THE DAY" TEST         *
019500******************************************************************
019600 01  WS-PREV-ACCEPTED-KEY.
019700     05  WS-PREV-USER-ID         PIC 9(6)  VALUE 0.
019800     05  WS-PREV-SESS-DATE       PIC 9(8)  VALUE 0.
019900 01  WS-PREV-KEY-N REDEFINES WS-PREV-ACCEPTED-KEY
020000                                 PIC 9(14).
020100*
020200******************************************************************
020300*    WORK FIELDS FOR THE PER-SESSION CALCULATIONS                *
020400******************************************************************
020410*    HHMM CLOCK FIELDS ARE SPLIT INTO HOURS/MINUTES BY REDEFINES *
020420*    RATHER THAN BY DIVIDE, THE SAME TRICK CRDASH1 USES FOR THE  *
020430*    REFERENCE-DATE BREAKDOWN.                                  *
020440******************************************************************
020450 01  WS-START-TIME-WORK          PIC 9(4)   VALUE 0.
020460 01  WS-START-TIME-BRK REDEFINES WS-START-TIME-WORK.
020470     05  WS-START-TIME-HH        PIC 9(2).
020480     05  WS-START-TIME-MM        PIC 9(2).
020490 01  WS-END-TIME-WORK            PIC 9(4)   VALUE 0.
020491 01  WS-END-TIME-BRK REDEFINES WS-END-TIME-WORK.
020492     05  WS-END-TIME-HH          PIC 9(2).
020493     05  WS-END-TIME-MM          PIC 9(2).
020500 01  WS-CALC-FIELDS.
020600     05  WS-START-HH             PIC S9(3)  COMP VALUE 0.
020700     05  WS-START-MM             PIC S9(3)  COMP VALUE 0.
020800     05  WS-END-HH               PIC S9(3)  COMP VALUE 0.
020900     05  WS-END-MM               PIC S9(3)  COMP VALUE 0.
021000     05  WS-START-TOTAL-MIN      PIC S9(5)  COMP VALUE 0.
021100     05  WS-END-TOTAL-MIN        PIC S9(5)  COMP VALUE 0.
021200     05  WS-DIFF-MIN             PIC S9(5)  COMP VALUE 0.
021300     05  WS-TAX-RATE             PIC S9(3)V99999 VALUE 0.
021400     05  WS-PRETAX-PROFIT        PIC S9(8)V99 VALUE 0.
021500     05  WS-TOTAL-COST           PIC S9(8)V99 VALUE 0.
021600     05  WS-REM4                 PIC S9(3)  COMP VALUE 0.
021700     05  WS-REM100               PIC S9(3)  COMP VALUE 0.
021800     05  WS-REM400               PIC S9(3)  COMP VALUE 0.
021900     05  WS-DIVQUOT              PIC S9(7)  COMP VALUE 0.
022000     05  WS-DAYS-IN-MONTH        PIC S9(3)  COMP VALUE 0.
022100*
022200******************************************************************
022300*    CONTROL TOTALS FOR THE POSTING SUMMARY REPORT               *
022400******************************************************************
022500 01  WS-CONTROL-TOTALS.
022600     05  WS-RECORDS-READ         PIC S9(7)  COMP-3 VALUE 0.
022700     05  WS-RECORDS-ACCEPTED     PIC S9(7)  COMP-3 VALUE 0.
022800     05  WS-REJ-CREDIT-CNT       PIC S9(7)  COMP-3 VALUE 0.
022900     05  WS-REJ-NOPROF-CNT       PIC S9(7)  COMP-3 VALUE 0.
023000     05  WS-RENT-CHARGED-CNT     PIC S9(7)  COMP-3 VALUE 0.
023100*
023200 01  MISC-FIELDS.
023300     05  PARA-NAME               PIC X(40) VALUE SPACES.
023400     05  WS-SUB                  PIC S9(4)  COMP VALUE 0.
023450     05  WS-RUN-DATE-TODAY       PIC 9(6)   VALUE 0.
023500*
023600******************************************************************
023700*    POSTING CONTROL SUMMARY REPORT LINES                        *
023800******************************************************************
023900 01  RPT-HEADER1.
024000     05  FILLER                  PIC X(38)
024100             VALUE 'COURIER PROFIT POSTING CONTROL REPORT'.
024200     05  FILLER                  PIC X(42) VALUE SPACES.
024300 01  RPT-HEADER2.
024400     05  FILLER                  PIC X(15) VALUE 'RUN DATE (YMD):'.
024500     05  RPT-RUN-DATE            PIC 9(6).
024600     05  FILLER                  PIC X(59) VALUE SPACES.
024700 01  RPT-DETAIL-LINE.
024800     05  RPT-DETAIL-LABEL        PIC X(40) VALUE SPACES.
024900     05  RPT-DETAIL-VALUE        PIC ZZZ,ZZZ,ZZ9.
025000     05  FILLER                  PIC X(29) VALUE SPACES.
025100*
025200 LINKAGE SECTION.
025300******************************************************************
025400 PROCEDURE DIVISION.
025500******************************************************************
025600 000-MAIN-RTN.
025700     PERFORM 800-OPEN-FILES        THRU 800-EXIT.
025800     PERFORM 100-LOAD-CTRY-TABLE   THRU 100-EXIT.
025900     PERFORM 110-LOAD-PLAT-TABLE   THRU 110-EXIT.
026000     PERFORM 150-LOAD-PROF-TABLE   THRU 150-EXIT.
026100     PERFORM 200-PROCESS-SESSIONS  THRU 200-EXIT
026200             UNTIL SESS-EOF.
026300     PERFORM 300-REWRITE-PROFILES  THRU 300-EXIT.
026400     PERFORM 900-PRINT-CONTROL-SUMMARY THRU 900-EXIT.
026500     PERFORM 850-CLOSE-FILES       THRU 850-EXIT.
026600     GOBACK.
026700*
026800 100-LOAD-CTRY-TABLE.
026900     MOVE '100-LOAD-CTRY-TABLE' TO PARA-NAME.
027000     PERFORM 105-READ-CTRY-REC THRU 105-EXIT
027100             UNTIL CTRY-EOF.
027200 100-EXIT.
027300     EXIT.
027400*
027500 105-READ-CTRY-REC.
027600     READ COUNTRY-FILE
027700         AT END
027800             MOVE 'Y' TO WS-CTRY-EOF-SW
027900         NOT AT END
028000             ADD 1 TO CTRY-TBL-COUNT
029000             SET CTRY-IDX TO CTRY-TBL-COUNT
029100             MOVE CTRY-COUNTRY-ID OF CTRY-IN-REC
029200                                   TO CTRY-T-ID (CTRY-IDX)
029300             MOVE CTRY-TAX-RATE-PCT OF CTRY-IN-REC
029400                                   TO CTRY-T-TAX-PCT (CTRY-IDX)
029500             MOVE CTRY-DISTANCE-UNIT OF CTRY-IN-REC
029600                                   TO CTRY-T-UNIT (CTRY-IDX)
029700     END-READ.
029800 105-EXIT.
029900     EXIT.
030000*
030100 110-LOAD-PLAT-TABLE.
030200     MOVE '110-LOAD-PLAT-TABLE' TO PARA-NAME.
030300     PERFORM 115-READ-PLAT-REC THRU 115-EXIT
030400             UNTIL PLAT-EOF.
030500 110-EXIT.
030600     EXIT.
030700*
030800 115-READ-PLAT-REC.
030900     READ PLATFORM-FILE
031000         AT END
031100             MOVE 'Y' TO WS-PLAT-EOF-SW
031200         NOT AT END
031300             ADD 1 TO PLAT-TBL-COUNT
031400             SET PLAT-IDX TO PLAT-TBL-COUNT
031500             MOVE PLAT-PLATFORM-ID OF PLAT-IN-REC
031600                                   TO PLAT-T-ID (PLAT-IDX)
031700             MOVE PLAT-COUNTRY-ID OF PLAT-IN-REC
031800                                   TO PLAT-T-COUNTRY-ID (PLAT-IDX)
031900     END-READ.
032000 115-EXIT.
032100     EXIT.
032200*
032300 150-LOAD-PROF-TABLE.
032400     MOVE '150-LOAD-PROF-TABLE' TO PARA-NAME.
032500     PERFORM 155-READ-PROF-REC THRU 155-EXIT
032600             UNTIL PROF-EOF.
032700 150-EXIT.
032800     EXIT.
032900*
033000 155-READ-PROF-REC.
033100     READ PROFILE-FILE
033200         AT END
033300             MOVE 'Y' TO WS-PROF-EOF-SW
033400         NOT AT END
033500             ADD 1 TO PROF-TBL-COUNT
033600             SET PROF-IDX TO PROF-TBL-COUNT
033700             MOVE PROF-USER-ID          TO PROF-T-ID (PROF-IDX)
033800             MOVE PROF-COUNTRY-ID       TO PROF-T-COUNTRY-ID (PROF-IDX)
033900             MOVE PROF-TRANSPORT-TYPE   TO PROF-T-TRANSPORT (PROF-IDX)
034000             MOVE PROF-COURIER-TYPE     TO PROF-T-COURIER-TYPE (PROF-IDX)
034100             MOVE PROF-FEE-PCT          TO PROF-T-FEE-PCT (PROF-IDX)
034200             MOVE PROF-CREDITS          TO PROF-T-CREDITS (PROF-IDX)
034300             MOVE PROF-RENT-FREQ        TO PROF-T-RENT-FREQ (PROF-IDX)
034400             MOVE PROF-RENT-AMOUNT      TO PROF-T-RENT-AMOUNT (PROF-IDX)
034500             MOVE PROF-IS-PRO           TO PROF-T-IS-PRO (PROF-IDX)
034600     END-READ.
034700 155-EXIT.
034800     EXIT.
034900*
035000 200-PROCESS-SESSIONS.
035100     MOVE '200-PROCESS-SESSIONS' TO PARA-NAME.
035200     READ SESSION-IN-FILE INTO SESS-IN-REC
035300         AT END
035400             MOVE 'Y' TO WS-SESS-EOF-SW
035500         NOT AT END
035600             ADD 1 TO WS-RECORDS-READ
035700             PERFORM 210-FIND-PROFILE THRU 210-EXIT
035800             IF PROFILE-FOUND
035900                 PERFORM 220-CREDIT-GATE THRU 220-EXIT
036000                 IF CREDIT-OK
036100                     PERFORM 230-FUEL-OVERRIDE  THRU 230-EXIT
036200                     PERFORM 240-CALC-DURATION  THRU 240-EXIT
036300                     PERFORM 250-CALC-RENT      THRU 250-EXIT
036400                     PERFORM 260-CALC-APP-FEE   THRU 260-EXIT
036500                     PERFORM 270-CALC-PROFIT    THRU 270-EXIT
036600                     PERFORM 280-CALC-KPI       THRU 280-EXIT
036700                     PERFORM 290-WRITE-SESSION-OUT THRU 290-EXIT
036800                     MOVE SESS-USER-ID   OF SESS-IN-REC
036900                                         TO WS-PREV-USER-ID
037000                     MOVE SESS-DATE      OF SESS-IN-REC
037100                                         TO WS-PREV-SESS-DATE
037200                     ADD 1 TO WS-RECORDS-ACCEPTED
037300                 ELSE
037400                     PERFORM 225-WRITE-CREDIT-REJECT THRU 225-EXIT
037500                 END-IF
037600             ELSE
037700                 DISPLAY 'CRPOST1 - NO PROFILE FOR USER '
037800                         SESS-USER-ID OF SESS-IN-REC
037900                         ' DATE ' SESS-DATE OF SESS-IN-REC
038000                 ADD 1 TO WS-REJ-NOPROF-CNT
038100             END-IF
038200     END-READ.
038300 200-EXIT.
038400     EXIT.
038500*
038600 210-FIND-PROFILE.
038700     MOVE 'N' TO WS-PROFILE-FOUND-SW.
038800     IF PROF-TBL-COUNT > 0
038900         SEARCH ALL PROF-TABLE
039000             AT END
039100                 MOVE 'N' TO WS-PROFILE-FOUND-SW
039200             WHEN PROF-T-ID (PROF-IDX) =
039300                  SESS-USER-ID OF SESS-IN-REC
039400                 MOVE 'Y' TO WS-PROFILE-FOUND-SW
039500         END-SEARCH
039600     END-IF.
039700 210-EXIT.
039800     EXIT.
039900*
040000 220-CREDIT-GATE.
040100     MOVE 'N' TO WS-CREDIT-OK-SW.
040200     IF PROF-T-IS-PRO (PROF-IDX) = 'Y'
040300         MOVE 'Y' TO WS-CREDIT-OK-SW
040400     ELSE
040500         IF PROF-T-CREDITS (PROF-IDX) >= 10
040600             COMPUTE PROF-T-CREDITS (PROF-IDX) =
040700                     PROF-T-CREDITS (PROF-IDX) - 10
040800             MOVE 'Y' TO WS-CREDIT-OK-SW
040900         ELSE
041000             MOVE 'N' TO WS-CREDIT-OK-SW
041100         END-IF
041200     END-IF.
041300 220-EXIT.
041400     EXIT.
041500*
041600 225-WRITE-CREDIT-REJECT.
041700     MOVE SESS-USER-ID    OF SESS-IN-REC TO REJ-USER-ID.
041800     MOVE SESS-DATE       OF SESS-IN-REC TO REJ-DATE.
041900     MOVE SESS-START-TIME OF SESS-IN-REC TO REJ-START-TIME.
042000     MOVE 'CREDITS-EXHAUSTED'            TO REJ-REASON.
042100     WRITE REJECT-REC.
042200     ADD 1 TO WS-REJ-CREDIT-CNT.
042300 225-EXIT.
042400     EXIT.
042500*
042600 230-FUEL-OVERRIDE.
042700     IF PROF-T-TRANSPORT (PROF-IDX) = 'BICYCLE' OR
042800        PROF-T-TRANSPORT (PROF-IDX) = 'SCOOTER'
042900         MOVE ZERO TO SESS-FUEL-COST OF SESS-IN-REC
043000     END-IF.
043100 230-EXIT.
043200     EXIT.
043300*
043400 240-CALC-DURATION.
043500     MOVE SESS-START-TIME OF SESS-IN-REC TO WS-START-TIME-WORK.
043600     MOVE WS-START-TIME-HH TO WS-START-HH.
043650     MOVE WS-START-TIME-MM TO WS-START-MM.
043700     MOVE SESS-END-TIME OF SESS-IN-REC TO WS-END-TIME-WORK.
043750     MOVE WS-END-TIME-HH TO WS-END-HH.
043800     MOVE WS-END-TIME-MM TO WS-END-MM.
043900     COMPUTE WS-START-TOTAL-MIN = (WS-START-HH * 60) + WS-START-MM.
044000     COMPUTE WS-END-TOTAL-MIN   = (WS-END-HH * 60) + WS-END-MM.
044100     IF WS-END-TOTAL-MIN < WS-START-TOTAL-MIN
044200         ADD 1440 TO WS-END-TOTAL-MIN
044300     END-IF.
044400     COMPUTE WS-DIFF-MIN = WS-END-TOTAL-MIN - WS-START-TOTAL-MIN.
044500     COMPUTE SESS-DURATION-HRS OF SESS-IN-REC ROUNDED =
044600             WS-DIFF-MIN / 60.
044700 240-EXIT.
044800     EXIT.
044900*
045000 250-CALC-RENT.
045100     MOVE 'N' TO WS-FIRST-SESSION-SW.
045200     IF SESS-USER-ID OF SESS-IN-REC NOT = WS-PREV-USER-ID OR
045300        SESS-DATE OF SESS-IN-REC    NOT = WS-PREV-SESS-DATE
045400         MOVE 'Y' TO WS-FIRST-SESSION-SW
045500     END-IF.
045600     IF NOT FIRST-SESSION-OF-DAY
045700         MOVE ZERO TO SESS-VEHICLE-RENT OF SESS-IN-REC
045800     ELSE
045900         EVALUATE TRUE
046000             WHEN PROF-T-RENT-FREQ (PROF-IDX) = 'DAILY'
046100                 MOVE PROF-T-RENT-AMOUNT (PROF-IDX)
046200                      TO SESS-VEHICLE-RENT OF SESS-IN-REC
046300             WHEN PROF-T-RENT-FREQ (PROF-IDX) = 'WEEKLY'
046400                 COMPUTE SESS-VEHICLE-RENT OF SESS-IN-REC ROUNDED =
046500                         PROF-T-RENT-AMOUNT (PROF-IDX) / 7
046600             WHEN PROF-T-RENT-FREQ (PROF-IDX) = 'MONTHLY'
046700                 PERFORM 255-DAYS-IN-MONTH THRU 255-EXIT
046800                 COMPUTE SESS-VEHICLE-RENT OF SESS-IN-REC ROUNDED =
046900                         PROF-T-RENT-AMOUNT (PROF-IDX) /
047000                         WS-DAYS-IN-MONTH
047100             WHEN OTHER
047200                 MOVE ZERO TO SESS-VEHICLE-RENT OF SESS-IN-REC
047300         END-EVALUATE
047400         ADD 1 TO WS-RENT-CHARGED-CNT
047500     END-IF.
047600 250-EXIT.
047700     EXIT.
047800*
047900 255-DAYS-IN-MONTH.
048000     DIVIDE SESS-DATE-YYYY OF SESS-IN-REC BY 4
048100             GIVING WS-DIVQUOT REMAINDER WS-REM4.
048200     DIVIDE SESS-DATE-YYYY OF SESS-IN-REC BY 100
048300             GIVING WS-DIVQUOT REMAINDER WS-REM100.
048400     DIVIDE SESS-DATE-YYYY OF SESS-IN-REC BY 400
048500             GIVING WS-DIVQUOT REMAINDER WS-REM400.
048600     EVALUATE TRUE
048700         WHEN SESS-DATE-MM OF SESS-IN-REC = 02
048800             IF WS-REM4 = 0 AND
048900                (WS-REM100 NOT = 0 OR WS-REM400 = 0)
049000                 MOVE 29 TO WS-DAYS-IN-MONTH
049100             ELSE
049200                 MOVE 28 TO WS-DAYS-IN-MONTH
049300             END-IF
049400         WHEN SESS-DATE-MM OF SESS-IN-REC = 04 OR
049500              SESS-DATE-MM OF SESS-IN-REC = 06 OR
049600              SESS-DATE-MM OF SESS-IN-REC = 09 OR
049700              SESS-DATE-MM OF SESS-IN-REC = 11
049800             MOVE 30 TO WS-DAYS-IN-MONTH
049900         WHEN OTHER
050000             MOVE 31 TO WS-DAYS-IN-MONTH
050100     END-EVALUATE.
050200 255-EXIT.
050300     EXIT.
050400*
050500 260-CALC-APP-FEE.
050600     EVALUATE TRUE
050700         WHEN PROF-T-COURIER-TYPE (PROF-IDX) = 'SOLOPRENEUR'
050800             MOVE ZERO TO SESS-APP-FEE OF SESS-IN-REC
050900         WHEN OTHER
051000             COMPUTE SESS-APP-FEE OF SESS-IN-REC ROUNDED =
051100                 SESS-GROSS-EARNINGS OF SESS-IN-REC *
051200                 (PROF-T-FEE-PCT (PROF-IDX) / 100)
051300     END-EVALUATE.
051400 260-EXIT.
051500     EXIT.
051600*
051700 270-CALC-PROFIT.
051800     COMPUTE SESS-TOTAL-EARNINGS OF SESS-IN-REC =
051900             SESS-GROSS-EARNINGS OF SESS-IN-REC +
052000             SESS-TIPS OF SESS-IN-REC.
052100     COMPUTE WS-TOTAL-COST =
052200             SESS-FUEL-COST OF SESS-IN-REC +
052300             SESS-VEHICLE-RENT OF SESS-IN-REC +
052400             SESS-DEPRECIATION OF SESS-IN-REC +
052500             SESS-OTHER-EXP OF SESS-IN-REC +
052600             SESS-PLATFORM-FEES OF SESS-IN-REC +
052700             SESS-APP-FEE OF SESS-IN-REC.
052800     COMPUTE WS-PRETAX-PROFIT =
052900             SESS-TOTAL-EARNINGS OF SESS-IN-REC - WS-TOTAL-COST.
053000     MOVE 'N' TO WS-CTRY-FOUND-SW.
053100     IF PROF-T-COUNTRY-ID (PROF-IDX) NOT = 0 AND
053200        CTRY-TBL-COUNT > 0
053300         SEARCH ALL CTRY-TABLE
053400             AT END
053500                 MOVE 'N' TO WS-CTRY-FOUND-SW
053600             WHEN CTRY-T-ID (CTRY-IDX) =
053700                  PROF-T-COUNTRY-ID (PROF-IDX)
053800                 MOVE 'Y' TO WS-CTRY-FOUND-SW
053900         END-SEARCH
054000     END-IF.
054100     IF CTRY-FOUND
054200         COMPUTE WS-TAX-RATE = CTRY-T-TAX-PCT (CTRY-IDX) / 100
054300     ELSE
054400         MOVE ZERO TO WS-TAX-RATE
054500     END-IF.
054600     IF WS-PRETAX-PROFIT > 0
054700         COMPUTE SESS-TAX-ESTIMATE OF SESS-IN-REC ROUNDED =
054800                 WS-PRETAX-PROFIT * WS-TAX-RATE
054900     ELSE
055000         MOVE ZERO TO SESS-TAX-ESTIMATE OF SESS-IN-REC
055100     END-IF.
055200     COMPUTE SESS-NET-PROFIT OF SESS-IN-REC =
055300             WS-PRETAX-PROFIT - SESS-TAX-ESTIMATE OF SESS-IN-REC.
055400 270-EXIT.
055500     EXIT.
055600*
055700 280-CALC-KPI.
055800     IF SESS-DURATION-HRS OF SESS-IN-REC > 0
055900         COMPUTE SESS-PROFIT-PER-HOUR OF SESS-IN-REC ROUNDED =
056000                 SESS-NET-PROFIT OF SESS-IN-REC /
056100                 SESS-DURATION-HRS OF SESS-IN-REC
056200     ELSE
056300         MOVE ZERO TO SESS-PROFIT-PER-HOUR OF SESS-IN-REC
056400     END-IF.
056500     IF SESS-DISTANCE-KM OF SESS-IN-REC > 0
056600         COMPUTE SESS-PROFIT-PER-KM OF SESS-IN-REC ROUNDED =
056700                 SESS-NET-PROFIT OF SESS-IN-REC /
056800                 SESS-DISTANCE-KM OF SESS-IN-REC
056900     ELSE
057000         MOVE ZERO TO SESS-PROFIT-PER-KM OF SESS-IN-REC
057100     END-IF.
057200     IF SESS-TOTAL-ORDERS OF SESS-IN-REC > 0
057300         COMPUTE SESS-PROFIT-PER-ORDER OF SESS-IN-REC ROUNDED =
057400                 SESS-NET-PROFIT OF SESS-IN-REC /
057500                 SESS-TOTAL-ORDERS OF SESS-IN-REC
057600     ELSE
057700         MOVE ZERO TO SESS-PROFIT-PER-ORDER OF SESS-IN-REC
057800     END-IF.
057900 280-EXIT.
058000     EXIT.
058100*
058200 290-WRITE-SESSION-OUT.
058300     MOVE SESS-IN-REC TO SESS-OUT-REC.
058400     WRITE SESS-OUT-REC.
058500 290-EXIT.
058600     EXIT.
058700*
058800 300-REWRITE-PROFILES.
058900     MOVE '300-REWRITE-PROFILES' TO PARA-NAME.
059000     CLOSE PROFILE-FILE.
059100     OPEN OUTPUT PROFILE-FILE.
059200     PERFORM 305-REWRITE-ONE-PROF THRU 305-EXIT
059300             VARYING PROF-IDX FROM 1 BY 1
059400             UNTIL PROF-IDX > PROF-TBL-COUNT.
059500 300-EXIT.
059600     EXIT.
059700*
059800 305-REWRITE-ONE-PROF.
059900     MOVE PROF-T-ID (PROF-IDX)          TO PROF-USER-ID.
060000     MOVE PROF-T-COUNTRY-ID (PROF-IDX)  TO PROF-COUNTRY-ID.
060100     MOVE PROF-T-TRANSPORT (PROF-IDX)   TO PROF-TRANSPORT-TYPE.
060200     MOVE PROF-T-COURIER-TYPE (PROF-IDX) TO PROF-COURIER-TYPE.
060300     MOVE PROF-T-FEE-PCT (PROF-IDX)     TO PROF-FEE-PCT.
060400     MOVE PROF-T-CREDITS (PROF-IDX)     TO PROF-CREDITS.
060500     MOVE PROF-T-RENT-FREQ (PROF-IDX)   TO PROF-RENT-FREQ.
060600     MOVE PROF-T-RENT-AMOUNT (PROF-IDX) TO PROF-RENT-AMOUNT.
060700     MOVE PROF-T-IS-PRO (PROF-IDX)      TO PROF-IS-PRO.
060800     PERFORM 310-WRITE-PROF-REC THRU 310-EXIT.
060900 305-EXIT.
061000     EXIT.
061100*
061200 310-WRITE-PROF-REC.
061300     WRITE PROF-MASTER-REC.
061400 310-EXIT.
061500     EXIT.
061600*
061700 800-OPEN-FILES.
061800     MOVE '800-OPEN-FILES' TO PARA-NAME.
061900     OPEN INPUT  COUNTRY-FILE
062000                 PLATFORM-FILE
062100                 PROFILE-FILE
062200                 SESSION-IN-FILE.
062300     OPEN OUTPUT SESSION-MASTER-FILE
062400                 REJECTS-FILE
062500                 POST-RPT-FILE.
062600     IF WS-CTRYIN-STATUS NOT = '00'
062700         DISPLAY 'CRPOST1 - ERROR OPENING CTRYIN, STATUS = '
062800                 WS-CTRYIN-STATUS
062900         MOVE 'Y' TO WS-SESS-EOF-SW
063000     END-IF.
063100     IF WS-SESSIN-STATUS NOT = '00'
063200         DISPLAY 'CRPOST1 - ERROR OPENING SESSIN, STATUS = '
063300                 WS-SESSIN-STATUS
063400         MOVE 'Y' TO WS-SESS-EOF-SW
063500     END-IF.
063600 800-EXIT.
063700     EXIT.
063800*
063900 850-CLOSE-FILES.
064000     MOVE '850-CLOSE-FILES' TO PARA-NAME.
064100     CLOSE COUNTRY-FILE
064200           PLATFORM-FILE
064300           PROFILE-FILE
064400           SESSION-IN-FILE
064500           SESSION-MASTER-FILE
064600           REJECTS-FILE
064700           POST-RPT-FILE.
064800 850-EXIT.
064900     EXIT.
065000*
065100 900-PRINT-CONTROL-SUMMARY.
065200     MOVE '900-PRINT-CONTROL-SUMMARY' TO PARA-NAME.
065300     ACCEPT WS-RUN-DATE-TODAY FROM DATE.
065350     MOVE WS-RUN-DATE-TODAY TO RPT-RUN-DATE.
065400     WRITE POST-RPT-REC FROM RPT-HEADER1.
065500     WRITE POST-RPT-REC FROM RPT-HEADER2.
065600     MOVE 'RECORDS READ                          '
065700                                     TO RPT-DETAIL-LABEL.
065800     MOVE WS-RECORDS-READ            TO RPT-DETAIL-VALUE.
065900     WRITE POST-RPT-REC FROM RPT-DETAIL-LINE.
066000     MOVE 'RECORDS ACCEPTED                      '
066100                                     TO RPT-DETAIL-LABEL.
066200     MOVE WS-RECORDS-ACCEPTED        TO RPT-DETAIL-VALUE.
066300     WRITE POST-RPT-REC FROM RPT-DETAIL-LINE.
066400     MOVE 'REJECTED - CREDITS EXHAUSTED           '
066500                                     TO RPT-DETAIL-LABEL.
066600     MOVE WS-REJ-CREDIT-CNT          TO RPT-DETAIL-VALUE.
066700     WRITE POST-RPT-REC FROM RPT-DETAIL-LINE.
066800     MOVE 'REJECTED - NO PROFILE ON FILE          '
066900                                     TO RPT-DETAIL-LABEL.
067000     MOVE WS-REJ-NOPROF-CNT          TO RPT-DETAIL-VALUE.
067100     WRITE POST-RPT-REC FROM RPT-DETAIL-LINE.
067200     MOVE 'RENT CHARGES APPLIED                  '
067300                                     TO RPT-DETAIL-LABEL.
067400     MOVE WS-RENT-CHARGED-CNT        TO RPT-DETAIL-VALUE.
067500     WRITE POST-RPT-REC FROM RPT-DETAIL-LINE.
067600 900-EXIT.
067700     EXIT.
