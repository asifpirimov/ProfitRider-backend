000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER   -  PROFMSTR                                  *
000400*    DESCRIPTIVE NAME  -  COURIER PROFILE MASTER RECORD          *
000500*                                                                *
000600*    THE SYSTEMS GROUP  -  COURIER PROFIT POSTING SYSTEM         *
000700*                                                                *
000800*    ONE RECORD PER REGISTERED COURIER.  THIS IS THE MASTER      *
000900*    FILE MAINTAINED BY THE NIGHTLY POSTING RUN (CRPOST1, WHICH  *
001000*    DEDUCTS SESSION CREDITS AND REWRITES THIS FILE) AND BY THE  *
001100*    SUBSCRIPTION-SWEEP RUN (CRBFIX1, WHICH CORRECTS THE PRO     *
001200*    FLAG WHEN A SUBSCRIPTION HAS LAPSED).  KEYED BY USER ID.    *
001300*                                                                *
001400******************************************************************
001500*    MAINTENANCE HISTORY                                        *
001600*    ---------------------------------------------------------- *
001700*    DATE     BY   REQUEST     DESCRIPTION                      *
001800*    -------- ---- ----------- -------------------------------- *
001900*    04/02/91 RVB  CR-0114     ORIGINAL COPY MEMBER              *
002000*    11/14/92 RVB  CR-0166     ADDED PROF-RENT-FREQ/RENT-AMOUNT  *
002100*    06/30/94 LKT  CR-0210     ADDED PROF-DEPR-RATE-KM,          *
002200*                              PROF-FUEL-COST-KM PRESET FIELDS   *
002300*    09/18/96 LKT  CR-0255     RETIRED PROF-OLD-VEHICLE-CODE --  *
002400*                              PLATFORM NOW SENDS TRANSPORT TYPE *
002500*                              DIRECTLY.  FIELD LEFT AS FILLER   *
002600*                              SO OFFSETS DO NOT MOVE.           *
002700*    01/19/99 GDH  Y2K-0007    REVIEWED - NO 2-DIGIT YEAR FIELDS *
002800*                              IN THIS MEMBER, NO CHANGE MADE    *
002900*    05/07/02 PJM  CR-0339     ADDED PROF-SUB-STATUS, EXPANDED   *
003000*                              PROF-IS-PRO LOGIC TO USE STATUS   *
003100*    08/22/06 DWK  CR-0417     ADDED PROF-CREDITS-N REDEFINES    *
003200*                              FOR THE CREDIT-EXHAUSTION EDIT    *
003300*                              RUN BY THE HELP DESK              *
003400******************************************************************
003500 01  PROF-MASTER-REC.
003600     05  PROF-KEY.
003700         10  PROF-USER-ID            PIC 9(6).
003800     05  PROF-USER-EMAIL             PIC X(50).
003900     05  PROF-COUNTRY-ID             PIC 9(4).
004000*        PROF-COUNTRY-ID = 0 MEANS THE COURIER HAS NOT YET
004100*        COMPLETED THE COUNTRY STEP OF SIGNUP.  NO TAX RATE
004200*        APPLIES UNTIL THIS IS SET.
004300     05  PROF-TRANSPORT-TYPE         PIC X(10).
004400         88  PROF-TRANSPORT-BICYCLE      VALUE 'BICYCLE'.
004500         88  PROF-TRANSPORT-MOTORCYCLE   VALUE 'MOTORCYCLE'.
004600         88  PROF-TRANSPORT-CAR          VALUE 'CAR'.
004700         88  PROF-TRANSPORT-SCOOTER      VALUE 'SCOOTER'.
004800*        CR-0255 -- FORMER PROF-OLD-VEHICLE-CODE, PIC X(10),
004900*        RETIRED IN PLACE.  DO NOT REASSIGN THIS SLOT.
005000     05  FILLER                      PIC X(10).
005100     05  PROF-COURIER-TYPE           PIC X(12).
005200         88  PROF-COURIER-SOLOPRENEUR    VALUE 'SOLOPRENEUR'.
005300         88  PROF-COURIER-FLEET          VALUE 'FLEET-COMPANY'.
005400*        PROF-FEE-PCT APPLIES ONLY WHEN PROF-COURIER-FLEET.
005500     05  PROF-FEE-PCT                PIC S9(3)V99.
005600     05  PROF-CREDITS                PIC S9(5).
005700*        CR-0417 -- UNSIGNED VIEW FOR THE HELP-DESK CREDIT
005800*        BALANCE EDIT (NEGATIVE CREDITS SHOULD NEVER OCCUR).
005900     05  PROF-CREDITS-N REDEFINES PROF-CREDITS
006000                                     PIC 9(5).
006100     05  PROF-RENT-FREQ              PIC X(7).
006200         88  PROF-RENT-DAILY             VALUE 'DAILY'.
006300         88  PROF-RENT-WEEKLY            VALUE 'WEEKLY'.
006400         88  PROF-RENT-MONTHLY           VALUE 'MONTHLY'.
006500     05  PROF-RENT-AMOUNT            PIC S9(8)V99.
006600     05  PROF-DEPR-RATE-KM           PIC S9(8)V99.
006700     05  PROF-FUEL-COST-KM           PIC S9(8)V99.
006800     05  PROF-IS-PRO                 PIC X(1)   VALUE 'N'.
006900         88  PROF-PRO-YES                VALUE 'Y'.
007000         88  PROF-PRO-NO                 VALUE 'N'.
007100     05  PROF-SUB-STATUS             PIC X(10).
007200         88  PROF-SUB-ACTIVE             VALUE 'ACTIVE'.
007300         88  PROF-SUB-ON-TRIAL           VALUE 'ON-TRIAL'.
007400         88  PROF-SUB-CANCELLED          VALUE 'CANCELLED'.
007500         88  PROF-SUB-EXPIRED            VALUE 'EXPIRED'.
007600         88  PROF-SUB-PAST-DUE           VALUE 'PAST-DUE'.
007700         88  PROF-SUB-INACTIVE           VALUE 'INACTIVE'.
007800*        RESERVED FOR THE BILLING-INTEGRATION FEED.  DO NOT USE
007900*        WITHOUT CLEARING IT WITH THE SYSTEMS GROUP LEAD.
008100     05  FILLER                      PIC X(30).
